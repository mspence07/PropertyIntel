000100**************************************************************** 00000100
000200*                                                                00000200
000300*    COPY MEMBER:  CRIMEREC                                      00000300
000400*    DESCRIPTION:  CANONICAL CRIME-RECORD LAYOUT - THE ONE       00000400
000500*                  OUTPUT LAYOUT SHARED BY BOTH NORMALISATION    00000500
000600*                  ENTRY PATHS (THE PSNI BULK-CSV PATH IN        00000600
000700*                  PSNICSV AND THE STRUCTURED-OCCURRENCE PATH    00000700
000800*                  IN CRIMEMAP).  COPY THIS MEMBER INTO THE      00000800
000900*                  FILE SECTION FOR THE OUTPUT FD AND, WHERE     00000900
001000*                  NEEDED, A SECOND TIME INTO WORKING-STORAGE    00001000
001100*                  UNDER A DIFFERENT LEVEL-01 NAME VIA THE       00001100
001200*                  REPLACING PHRASE.                             00001200
001300*                                                                00001300
001400*    MAINTENANCE HISTORY                                        00001400
001500*    ----------------------------------------------------------  00001500
001600*    YYMMDD  WHO  TICKET    DESCRIPTION                          00001600
001700*    880614  DWS  -------   ORIGINAL LAYOUT - PSNI LOAD EXTRACT  00001700
001800*    890302  DWS  CR0091    ADDED LOCATION-TYPE, OUTCOME-DATE    00001800
001900*    910728  RHN  CR0244    WIDENED CATEGORY-NAME TO 60 (WAS 40) 00001900
002000*    960119  RHN  CR0381    ADDED SOURCE-ENDPOINT FOR AUDIT TRL  00002000
002100*    990212  BTK  Y2K-0007  CRIME-DATE CONFIRMED 9(08) CCYYMMDD  00002100
002200*                           FOR CENTURY - NO 2-DIGIT YEAR FIELDS 00002200
002300*                           REMAIN IN THIS MEMBER.               00002300
002400*    031105  BTK  CR0455    REVIEWED FOR CRIMEMAP SECOND ENTRY   00002400
002500*                           PATH - NO LAYOUT CHANGE REQUIRED.    00002500
002600**************************************************************** 00002600
002700 01  CRIME-OUT-RECORD.                                           00002700
002800*        SOURCE DEDUP HASH - PSNI PATH NEVER SETS THIS           00002800
002900     05  CR-PERSISTENT-ID            PIC X(64).                  00002900
003000*        SOURCE NUMERIC ID - PSNI PATH LEAVES THIS AT ZERO       00003000
003100     05  CR-API-ID                   PIC S9(9).                 00003100
003200     05  CR-CATEGORY                 PIC X(40).                 00003200
003300     05  CR-CATEGORY-NAME            PIC X(60).                 00003300
003400     05  CR-CRIME-MONTH              PIC X(07).                 00003400
003500     05  CR-CRIME-DATE               PIC 9(08).                 00003500
003600*        ALTERNATE BROKEN-OUT VIEW OF CR-CRIME-DATE FOR THE      00003600
003700*        CONTROL-BREAK REPORT EDIT LINES - CCYYMMDD COMPONENTS   00003700
003800     05  CR-CRIME-DATE-YMD  REDEFINES CR-CRIME-DATE.             00003800
004000         10  CR-CRIME-DATE-CCYY      PIC 9(04).                 00004000
004100         10  CR-CRIME-DATE-MM        PIC 9(02).                 00004100
004200         10  CR-CRIME-DATE-DD        PIC 9(02).                 00004200
004300     05  CR-POSTCODE-DISTRICT        PIC X(10).                 00004300
004400     05  CR-STREET-NAME              PIC X(60).                 00004400
004500     05  CR-STREET-ID                PIC S9(9).                 00004500
004600     05  CR-LATITUDE                 PIC S9(3)V9(6).            00004600
004700*        ALTERNATE EDITED TEXT VIEW - USED WHEN THE COORDINATE   00004700
004800*        FAILED TO PARSE AND THE RAW TEXT IS TRACED TO THE LOG   00004800
004900     05  CR-LATITUDE-RAW    REDEFINES CR-LATITUDE  PIC X(09).   00004900
005000     05  CR-LONGITUDE                PIC S9(3)V9(6).            00005000
005100     05  CR-LOCATION-TYPE            PIC X(10).                 00005100
005200     05  CR-OUTCOME-CATEGORY         PIC X(60).                 00005200
005300     05  CR-OUTCOME-DATE             PIC X(10).                 00005300
005400*        PROCESSING TIMESTAMP - SUPPLIED BY THE CALLING RUN,    00005400
005500*        NOT DERIVED BY EITHER NORMALISATION PARAGRAPH ITSELF   00005500
005600     05  CR-SCRAPED-AT               PIC X(19).                 00005600
005700*        BROKEN-OUT VIEW FOR THE SAME REASON AS CR-CRIME-DATE    00005700
005800     05  CR-SCRAPED-AT-PARTS REDEFINES CR-SCRAPED-AT.            00005800
005900         10  CR-SCRAPED-DATE-PART    PIC X(10).                 00005900
006000         10  FILLER                  PIC X(01).                 00006000
006100         10  CR-SCRAPED-TIME-PART    PIC X(08).                 00006100
006200     05  CR-SOURCE-ENDPOINT          PIC X(40).                 00006200
006300*        RESERVED FOR THE DOWNSTREAM WAREHOUSE LOAD KEYS -       00006300
006400*        NOT ASSIGNED BY EITHER NORMALISATION PATH TODAY         00006400
006500     05  FILLER                      PIC X(16).                00006500
