000100**************************************************************** 00000100
000200*    COPY MEMBER:  CRIMWORK                                     00000200
000300*    DESCRIPTION:  COMMON WORK AREA SHARED BY PSNICSV, CRIMEMAP  00000300
000400*                  AND CRIMNORM - SYSTEM DATE/TIME BLOCK AND     00000400
000500*                  THE FUNCTION-CODE LITERALS USED TO DRIVE THE  00000500
000600*                  CRIMNORM SHARED NORMALISATION SUBPROGRAM.     00000600
000700*                                                                00000700
000800*    YYMMDD  WHO  TICKET    DESCRIPTION                          00000800
000900*    880614  DWS  -------   ORIGINAL WORK AREA                   00000900
001000*    990212  BTK  Y2K-0007  CCYY WINDOWING ADDED TO CW-CCYY-WORK 00001000
001100*                           - ACCEPT FROM DATE STILL RETURNS A   00001100
001200*                           2-DIGIT YEAR, WINDOWED 19/20 HERE    00001200
001300**************************************************************** 00001300
001400 01  CW-SYSTEM-DATE-AND-TIME.                                    00001400
001500     05  CW-CURRENT-DATE.                                        00001500
001600         10  CW-CURRENT-YY           PIC 9(02).                 00001600
001700         10  CW-CURRENT-MM           PIC 9(02).                 00001700
001800         10  CW-CURRENT-DD           PIC 9(02).                 00001800
001900     05  CW-CURRENT-TIME.                                        00001900
002000         10  CW-CURRENT-HH           PIC 9(02).                 00002000
002100         10  CW-CURRENT-MN           PIC 9(02).                 00002100
002200         10  CW-CURRENT-SS           PIC 9(02).                 00002200
002300         10  CW-CURRENT-HS           PIC 9(02).                 00002300
002400*        ALTERNATE 8-DIGIT NUMERIC VIEW OF THE TIME-OF-DAY       00002400
002500*        PORTION - MIRRORS THE CCYYMMDD-STYLE REDEFINES USED     00002500
002600*        ELSEWHERE IN THIS DECK FOR QUICK COMPARISON/DISPLAY     00002600
002700     05  CW-CURRENT-TIME-RDF REDEFINES CW-CURRENT-TIME           00002700
002800                                  PIC 9(08).                    00002800
002900     05  CW-CCYY-WORK                PIC 9(04)    COMP.         00002900
003000     05  FILLER                      PIC X(04).                00003000
003100*                                                                00003100
003200 01  CW-FUNCTION-SWITCHES.                                       00003200
003300*        FUNCTION CODES PASSED TO CRIMNORM ON CW-FUNCTION-CODE   00003300
003400     05  CW-FUNCTION-CODE            PIC X(01).                 00003400
003500         88  CW-FN-SLUGIFY                  VALUE '1'.          00003500
003600         88  CW-FN-HUMANISE                  VALUE '2'.          00003600
003700         88  CW-FN-DERIVE-DATE               VALUE '3'.          00003700
003800         88  CW-FN-PARSE-COORD               VALUE '4'.          00003800
003900         88  CW-FN-BLANK-TO-NULL             VALUE '5'.          00003900
004000     05  CW-NORM-RETURN-CODE         PIC X(01)    VALUE '0'.     00004000
004100         88  CW-NORM-OK                       VALUE '0'.        00004100
004200         88  CW-NORM-FAILED                   VALUE '1'.        00004200
004300     05  FILLER                      PIC X(02).                00004300
