000100**************************************************************** 00000100
000200*    COPY MEMBER:  OCCREC                                       00000200
000300*    DESCRIPTION:  OCCURRENCE-RECORD - THE ALREADY-STRUCTURED    00000300
000400*                  CRIME OCCURRENCE INPUT FOR THE CRIMEMAP       00000400
000500*                  SECOND ENTRY PATH (ONE PARSED OCCURRENCE,     00000500
000600*                  CATEGORY ALREADY SLUGGED, COORDINATES STILL   00000600
000700*                  CARRIED AS TEXT FROM THE UPSTREAM FEED).      00000700
000800*                                                                00000800
000900*    YYMMDD  WHO  TICKET    DESCRIPTION                          00000900
001000*    910728  RHN  CR0244    ORIGINAL LAYOUT                      00001000
001100*    031105  BTK  CR0455    ADDED OC-POSTCODE-DISTRICT AND        00001100
001200*                           OC-SOURCE-ENDPOINT - THESE ARE       00001200
001300*                           SUPPLIED BY THE CALLING RUN, NOT     00001300
001400*                           CARRIED ON THE UPSTREAM FEED ITSELF  00001400
001500**************************************************************** 00001500
001600 01  OCCURRENCE-RECORD.                                          00001600
001700*        PASS-THROUGH DEDUP HASH - BLANK NORMALISED TO NULL      00001700
001800     05  OC-PERSISTENT-ID            PIC X(64).                  00001800
001900*        MACHINE SLUG - HUMANISED BY CRIMNORM FOR CR-CATEGORY-   00001900
002000*        NAME, COPIED VERBATIM INTO CR-CATEGORY                  00002000
002100     05  OC-CATEGORY-SLUG            PIC X(40).                 00002100
002200     05  OC-MONTH                    PIC X(07).                 00002200
002300     05  OC-STREET-NAME              PIC X(60).                 00002300
002400     05  OC-STREET-ID                PIC S9(9).                00002400
002500*        COORDINATES STILL AS TEXT ON THIS PATH - CRIMNORM       00002500
002600*        PARSES THEM, NULLING (NOT DROPPING) ON A BAD PARSE      00002600
002700     05  OC-LATITUDE-TEXT            PIC X(15).                 00002700
002800     05  OC-LONGITUDE-TEXT           PIC X(15).                 00002800
002900     05  OC-LOCATION-TYPE            PIC X(10).                 00002900
003000     05  OC-OUTCOME-CATEGORY         PIC X(60).                 00003000
003100     05  OC-OUTCOME-DATE             PIC X(10).                 00003100
003200*        SUPPLIED BY THE CALLING RUN FOR EVERY RECORD PRODUCED   00003200
003300*        THIS EXECUTION - NOT CARRIED ON THE UPSTREAM FEED       00003300
003400     05  OC-POSTCODE-DISTRICT        PIC X(10).                 00003400
003500     05  OC-SOURCE-ENDPOINT          PIC X(40).                 00003500
003600     05  FILLER                      PIC X(14).                00003600
