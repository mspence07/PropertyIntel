000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CRIMEMAP                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R H NOBLE                                             00000700
000800*                                                                 00000800
000900* SECOND ENTRY PATH INTO THE NORMALISATION LOGIC.  READS AN       00000900
001000* ALREADY-PARSED OCCURRENCE-RECORD (SEE OCCREC COPY) FROM AN      00001000
001100* UPSTREAM FEED THAT HAS ALREADY DONE ITS OWN CSV/JSON SPLIT,     00001200
001200* AND MAPS EACH ONE INTO THE SAME FIXED-LENGTH CRIME-OUT RECORD   00001300
001300* THAT PSNICSV PRODUCES - SHARING CRIMNORM FOR THE CATEGORY,      00001400
001400* DATE AND COORDINATE RULES SO THE TWO PATHS NEVER DRIFT APART.   00001500
001500*                                                                 00001600
001600* UNLIKE PSNICSV THIS PROGRAM DROPS NOTHING - A BAD COORDINATE    00001700
001700* IS NULLED, NOT COUNTED, AND NO TOTALS ARE KEPT BY THIS RUN.     00001800
001800* CR0244.                                                         00001900
001900****************************************************************  00002000
002000*                                                                 00002100
002100* MAINTENANCE HISTORY                                             00002200
002200*------------------------------------------------------------     00002300
002300* YYMMDD  WHO  TICKET    DESCRIPTION                              00002400
002400* 910728  RHN  CR0244    ORIGINAL - CARVED OUT OF PSNICSV WHEN    00002500
002500*                        THE SLUGIFY/HUMANISE/DATE/COORD LOGIC    00002600
002600*                        MOVED TO CRIMNORM                        00002700
002700* 920503  LPK  CR0266    COORDINATE PARSE ALSO MOVED TO CRIMNORM  00002800
002800* 990212  BTK  Y2K-0007  CONFIRMED CR-CRIME-DATE IS A FULL        00002900
002900*                        CCYYMMDD FIELD - NO 2-DIGIT YEAR         00003000
003000*                        WINDOWING ANYWHERE IN THIS PROGRAM       00003100
003100* 031105  BTK  CR0455    PERSISTENT-ID NOW RUN THROUGH THE        00003200
003200*                        BLANK-TO-NULL RULE LIKE EVERY OTHER      00003300
003300*                        OPTIONAL TEXT FIELD ON THIS RECORD       00003400
003350* 070319  LPK  CR0512    7000-OPEN-FILES REWORKED TO GO TO A      00003420
003360*                        COMMON ABEND EXIT ON EITHER OPEN         00003440
003370*                        FAILURE INSTEAD OF REPEATING MOVE        00003460
003380*                        16/GOBACK - SAME PATTERN AS PSNICSV      00003480
003400****************************************************************  00003500
003500 IDENTIFICATION DIVISION.                                         00003600
003600 PROGRAM-ID.     CRIMEMAP.                                        00003700
003700 AUTHOR.         R H NOBLE.                                       00003800
003800 INSTALLATION.   DATA SERVICES - CRIME RECORDS UNIT.              00003900
003900 DATE-WRITTEN.   JULY 1991.                                       00004000
004000 DATE-COMPILED.                                                   00004100
004100 SECURITY.       NON-CONFIDENTIAL.                                00004200
004200****************************************************************  00004300
004300 ENVIRONMENT DIVISION.                                            00004400
004400 CONFIGURATION SECTION.                                           00004500
004500 SOURCE-COMPUTER. IBM-370.                                        00004600
004600 OBJECT-COMPUTER. IBM-370.                                        00004700
004700 SPECIAL-NAMES.                                                   00004800
004800     C01 IS TOP-OF-FORM.                                          00004900
004900 INPUT-OUTPUT SECTION.                                            00005000
005000 FILE-CONTROL.                                                    00005100
005100                                                                  00005200
005200     SELECT OCCURRENCE-IN   ASSIGN TO OCCRIN                     00005300
005300            ORGANIZATION IS LINE SEQUENTIAL                       00005400
005400            FILE STATUS  IS  WS-OCC-STATUS.                       00005500
005500                                                                  00005600
005600     SELECT CRIME-OUT       ASSIGN TO CRIMEOUT                    00005700
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005800
005800            FILE STATUS  IS  WS-OUT-STATUS.                       00005900
005900****************************************************************  00006000
006000 DATA DIVISION.                                                   00006100
006100 FILE SECTION.                                                    00006200
006200                                                                  00006300
006300 FD  OCCURRENCE-IN.                                               00006400
006400 COPY OCCREC.                                                     00006500
006500                                                                  00006600
006600 FD  CRIME-OUT                                                    00006700
006700     RECORDING MODE IS F.                                         00006800
006800 COPY CRIMEREC.                                                   00006900
006900****************************************************************  00007000
007000 WORKING-STORAGE SECTION.                                         00007100
007100****************************************************************  00007200
007200 COPY CRIMWORK.                                                   00007300
007300****************************************************************  00007400
007400 01  WS-FILE-STATUSES.                                            00007500
007500     05  WS-OCC-STATUS               PIC X(02) VALUE SPACES.      00007600
007600     05  WS-OUT-STATUS               PIC X(02) VALUE SPACES.      00007700
007650     05  FILLER                      PIC X(04) VALUE SPACES.      00007750
007700*                                                                 00007800
007800 01  WS-SWITCHES.                                                 00007900
007900     05  WS-OCC-EOF                  PIC X(01) VALUE 'N'.         00008000
008000         88  WS-NO-MORE-OCCURRENCES        VALUE 'Y'.             00008100
008050     05  FILLER                      PIC X(03) VALUE SPACES.      00008150
008100*                                                                 00008200
008200 01  WS-RUN-COUNTS.                                                00008300
008300     05  WS-RECORDS-READ             PIC 9(09) COMP  VALUE 0.     00008400
008400     05  WS-RECORDS-MAPPED           PIC 9(09) COMP  VALUE 0.     00008500
008450     05  FILLER                      PIC X(04) VALUE SPACES.      00008550
008500*                                                                 00008600
008600****************************************************************  00008700
008700*    CRIMNORM CALL PARAMETER AREAS - SAME SHAPE PSNICSV USES SO   00008800
008800*    BOTH ENTRY PATHS DRIVE THE SUBPROGRAM IDENTICALLY.  CR0244.  00008900
008900****************************************************************  00009000
009000 77  WS-NORM-INPUT                   PIC X(64) VALUE SPACES.      00009100
009100 77  WS-NORM-OUTPUT                  PIC X(64) VALUE SPACES.      00009200
009200 01  WS-NORM-DATE-FIELDS.                                         00009300
009300     05  WS-NORM-MONTH-TEXT          PIC X(07) VALUE SPACES.      00009400
009400     05  WS-NORM-CRIME-DATE          PIC 9(08) VALUE 0.          00009500
009450     05  FILLER                      PIC X(03) VALUE SPACES.      00009550
009500 01  WS-NORM-COORD-FIELDS.                                        00009600
009600     05  WS-NORM-COORD-TEXT          PIC X(15) VALUE SPACES.      00009700
009700     05  WS-NORM-COORD-VALUE         PIC S9(3)V9(6) VALUE 0.     00009800
009800     05  WS-NORM-COORD-PRESENT       PIC X(01) VALUE 'N'.        00009900
009900         88  WS-NORM-COORD-IS-PRESENT     VALUE 'Y'.             00010000
009950     05  FILLER                      PIC X(03) VALUE SPACES.      00010050
010000 77  WS-NORM-RETURN-CODE             PIC X(01) VALUE '0'.        00010100
010100*                                                                 00010200
011200****************************************************************  00011300
011300 PROCEDURE DIVISION.                                              00011400
011400****************************************************************  00011500
011500 0000-MAIN.                                                       00011600
011600     ACCEPT CW-CURRENT-DATE FROM DATE.                            00011700
011700     DISPLAY 'CRIMEMAP STARTED DATE = ' CW-CURRENT-MM '/'          00011800
011800            CW-CURRENT-DD '/' CW-CURRENT-YY '  (mm/dd/yy)'.       00011900
011900                                                                  00012000
012000     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                      00012100
012100     PERFORM 1000-READ-OCCURRENCE.                                00012200
012200     PERFORM 1100-MAP-ONE-OCCURRENCE                              00012300
012300             UNTIL WS-NO-MORE-OCCURRENCES.                       00012400
012400     PERFORM 7900-CLOSE-FILES.                                    00012500
012500                                                                  00012600
012600     DISPLAY 'CRIMEMAP - RECORDS READ   = ' WS-RECORDS-READ.      00012700
012700     DISPLAY 'CRIMEMAP - RECORDS MAPPED = ' WS-RECORDS-MAPPED.    00012800
012800     GOBACK.                                                      00012900
012900                                                                  00013000
013000 1000-READ-OCCURRENCE.                                            00013100
013100     READ OCCURRENCE-IN                                           00013200
013200         AT END SET WS-NO-MORE-OCCURRENCES TO TRUE                00013300
013300     END-READ.                                                    00013400
013400     IF NOT WS-NO-MORE-OCCURRENCES                                00013500
013500         ADD 1 TO WS-RECORDS-READ                                00013600
013600     END-IF.                                                      00013700
013700                                                                  00013800
013800 1100-MAP-ONE-OCCURRENCE.                                         00013900
013900     PERFORM 2400-BUILD-CRIME-RECORD.                             00014000
014000     WRITE CRIME-OUT-RECORD.                                      00014100
014100     ADD 1 TO WS-RECORDS-MAPPED.                                 00014200
014200     PERFORM 1000-READ-OCCURRENCE.                               00014300
014300****************************************************************  00014400
014400*    2400 SERIES - ASSEMBLE ONE OUTPUT CRIME-RECORD FROM AN       00014500
014500*    UPSTREAM OCCURRENCE-RECORD.  NOTHING ON THIS PATH IS         00014600
014600*    DROPPED - A BAD COORDINATE COMES BACK NULL, NOT REJECTED.    00014700
014700****************************************************************  00014800
014800 2400-BUILD-CRIME-RECORD.                                         00014900
014900     MOVE SPACES TO CRIME-OUT-RECORD.                            00015000
015000                                                                  00015100
015200     SET CW-FN-BLANK-TO-NULL TO TRUE                             00015300
015300     MOVE OC-PERSISTENT-ID TO WS-NORM-INPUT                       00015400
015400     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00015500
015500         WS-NORM-INPUT WS-NORM-OUTPUT                             00015600
015600         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00015700
015700         CW-NORM-RETURN-CODE                                      00015800
015800     END-CALL.                                                    00015900
015900     MOVE WS-NORM-OUTPUT TO CR-PERSISTENT-ID.                     00016000
016000                                                                  00016100
016100     MOVE OC-CATEGORY-SLUG TO CR-CATEGORY.                       00016200
016200     MOVE OC-CATEGORY-SLUG TO WS-NORM-INPUT.                     00016300
016300     SET CW-FN-HUMANISE TO TRUE                                   00016400
016400     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00016500
016500         WS-NORM-INPUT WS-NORM-OUTPUT                             00016600
016600         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00016700
016700         CW-NORM-RETURN-CODE                                      00016800
016800     END-CALL.                                                    00016900
016900     MOVE WS-NORM-OUTPUT (1:60) TO CR-CATEGORY-NAME.              00017000
017000                                                                  00017100
017100     MOVE OC-MONTH TO CR-CRIME-MONTH.                            00017200
017200     MOVE OC-MONTH TO WS-NORM-MONTH-TEXT.                        00017300
017300     SET CW-FN-DERIVE-DATE TO TRUE                               00017400
017400     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00017500
017500         WS-NORM-INPUT WS-NORM-OUTPUT                             00017600
017600         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00017700
017700         CW-NORM-RETURN-CODE                                      00017800
017800     END-CALL.                                                    00017900
017900     MOVE WS-NORM-CRIME-DATE TO CR-CRIME-DATE.                   00018000
018000                                                                  00018100
018100     MOVE OC-STREET-NAME  TO CR-STREET-NAME.                     00018200
018200     MOVE OC-STREET-ID    TO CR-STREET-ID.                       00018300
018300                                                                  00018400
018400     MOVE OC-LATITUDE-TEXT TO WS-NORM-COORD-TEXT.                00018500
018500     SET CW-FN-PARSE-COORD TO TRUE                               00018600
018600     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00018700
018700         WS-NORM-INPUT WS-NORM-OUTPUT                             00018800
018800         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00018900
018900         CW-NORM-RETURN-CODE                                      00019000
019000     END-CALL.                                                    00019100
019100     IF WS-NORM-COORD-IS-PRESENT                                  00019200
019200         MOVE WS-NORM-COORD-VALUE TO CR-LATITUDE                  00019300
019300     ELSE                                                         00019400
019400         MOVE 0 TO CR-LATITUDE                                    00019500
019500     END-IF.                                                      00019600
019600                                                                  00019700
019700     MOVE OC-LONGITUDE-TEXT TO WS-NORM-COORD-TEXT.                00019800
019800     SET CW-FN-PARSE-COORD TO TRUE                               00019900
019900     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00020000
020000         WS-NORM-INPUT WS-NORM-OUTPUT                             00020100
020100         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00020200
020200         CW-NORM-RETURN-CODE                                      00020300
020300     END-CALL.                                                    00020400
020400     IF WS-NORM-COORD-IS-PRESENT                                  00020500
020500         MOVE WS-NORM-COORD-VALUE TO CR-LONGITUDE                 00020600
020600     ELSE                                                         00020700
020700         MOVE 0 TO CR-LONGITUDE                                   00020800
020800     END-IF.                                                      00020900
020900                                                                  00021000
021000     MOVE OC-LOCATION-TYPE     TO CR-LOCATION-TYPE.               00021100
021100     MOVE OC-POSTCODE-DISTRICT TO CR-POSTCODE-DISTRICT.           00021200
021200                                                                  00021300
021400     SET CW-FN-BLANK-TO-NULL TO TRUE                             00021500
021500     MOVE OC-OUTCOME-CATEGORY TO WS-NORM-INPUT                    00021600
021600     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00021700
021700         WS-NORM-INPUT WS-NORM-OUTPUT                             00021800
021800         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00021900
021900         CW-NORM-RETURN-CODE                                      00022000
022000     END-CALL.                                                    00022100
022100     MOVE WS-NORM-OUTPUT (1:60) TO CR-OUTCOME-CATEGORY.           00022200
022200     MOVE OC-OUTCOME-DATE TO CR-OUTCOME-DATE.                    00022300
022300                                                                  00022400
022400     MOVE 0       TO CR-API-ID.                                  00022500
022600     ACCEPT CW-CURRENT-TIME FROM TIME.                            00022700
022700     STRING '20' CW-CURRENT-YY '-' CW-CURRENT-MM '-'             00022800
022800            CW-CURRENT-DD ' ' CW-CURRENT-HH ':' CW-CURRENT-MN     00022900
022900            ':' CW-CURRENT-SS DELIMITED BY SIZE                  00023000
023000            INTO CR-SCRAPED-AT                                    00023100
023100     END-STRING.                                                  00023200
023200     MOVE OC-SOURCE-ENDPOINT TO CR-SOURCE-ENDPOINT.               00023300
023300****************************************************************  00023400
023400*    7000 SERIES - FILE OPEN/CLOSE                                00023500
023500****************************************************************  00023600
023600 7000-OPEN-FILES.                                                 00023700
023610*    EITHER OPEN FAILING IS FATAL, SO THE CHECK BRANCHES PAST THE 00023710
023620*    REMAINING OPEN STRAIGHT TO THE COMMON ABEND EXIT.  CR0512.   00023720
023700     OPEN INPUT  OCCURRENCE-IN.                                   00023800
023800     IF WS-OCC-STATUS NOT = '00'                                  00023900
023900         DISPLAY 'CRIMEMAP - OCCRIN OPEN FAILED, STATUS = '       00024000
024000                 WS-OCC-STATUS                                    00024100
024150         GO TO 7000-ABEND-EXIT                                    00024180
024300     END-IF.                                                      00024400
024400     OPEN OUTPUT CRIME-OUT.                                       00024500
024500     IF WS-OUT-STATUS NOT = '00'                                  00024600
024600         DISPLAY 'CRIMEMAP - CRIMEOUT OPEN FAILED, STATUS = '      00024700
024700                 WS-OUT-STATUS                                    00024800
024750         GO TO 7000-ABEND-EXIT                                    00024780
025000     END-IF.                                                      00025100
025020     GO TO 7000-EXIT.                                             00025120
025040                                                                  00025140
025060 7000-ABEND-EXIT.                                                 00025160
025080     MOVE 16 TO RETURN-CODE.                                      00025180
025090     GOBACK.                                                      00025190
025095                                                                  00025195
025100 7000-EXIT.                                                       00025200
025110     EXIT.                                                        00025210
025200 7900-CLOSE-FILES.                                                 00025300
025300     CLOSE OCCURRENCE-IN CRIME-OUT.                               00025400
