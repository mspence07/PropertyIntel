000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CRIMNORM                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* SHARED NORMALISATION SUBROUTINE FOR THE CRIME-RECORD LOAD       00000900
001000* PIPELINE.  CALLED BY BOTH PSNICSV (THE PSNI BULK-CSV ENTRY      00001000
001100* PATH) AND CRIMEMAP (THE STRUCTURED-OCCURRENCE ENTRY PATH) SO    00001100
001200* THE CATEGORY SLUG/HUMANISE RULE AND THE CRIME-DATE AND          00001200
001300* COORDINATE RULES ARE CODED EXACTLY ONCE AND CANNOT DRIFT        00001300
001400* BETWEEN THE TWO CALLERS.                                        00001400
001500*                                                                 00001500
001600* CALLING CONVENTION - SET CW-FUNCTION-CODE (SEE CRIMWORK COPY)   00001600
001700* BEFORE THE CALL, THEN CALL 'CRIMNORM' USING THE PARAMETER       00001700
001800* LIST BELOW.  ON RETURN LK-RETURN-CODE IS '0' (OK) OR '1'        00001800
001900* (COULD NOT DERIVE A RESULT - NOT AN ABEND, CALLER DECIDES).     00001900
002000*                                                                 00002000
002100* MAINTENANCE HISTORY                                             00002100
002200*------------------------------------------------------------     00002200
002300* YYMMDD  WHO  TICKET    DESCRIPTION                              00002300
002400* 910728  RHN  CR0244    ORIGINAL - SLUGIFY/HUMANISE/DATE ONLY    00002400
002500* 910814  RHN  CR0247    FIXED HUMANISE TO LEAVE TRAILING CASE    00002500
002600*                        OF EACH TOKEN ALONE - ONLY THE FIRST     00002600
002700*                        CHARACTER IS FORCED TO UPPER CASE        00002700
002800* 920503  LPK  CR0266    ADDED FN-PARSE-COORD - PULLED OUT OF     00002800
002900*                        THE OLD INLINE COORDINATE LOGIC IN       00002900
003000*                        PSNICSV SO CRIMEMAP COULD SHARE IT       00003000
003100* 960119  RHN  CR0381    TRUNCATE (NOT ROUND) COORDINATES BEYOND  00003100
003200*                        6 DECIMAL PLACES PER DATA STEWARD MEMO   00003200
003300* 990212  BTK  Y2K-0007  CRIME-DATE NOW BUILT AS A FULL CCYYMMDD  00003300
003400*                        FIELD - NO 2-DIGIT YEAR WINDOWING HERE   00003400
003500*                        BECAUSE THE SOURCE MONTH IS ALREADY A    00003500
003600*                        4-DIGIT CCYY TEXT FIELD                  00003600
003700* 031105  BTK  CR0455    ADDED FN-BLANK-TO-NULL FOR CRIMEMAP'S    00003700
003800*                        PASS-THROUGH FIELDS                     00003800
003850* 070319  LPK  CR0512    WIDENED LK-INPUT-TEXT/LK-OUTPUT-TEXT     00003880
003860*                        FROM 60 TO 64 BYTES - BLANK-TO-NULL WAS  00003890
003870*                        TRUNCATING THE LAST 4 BYTES OF THE       00003892
003880*                        64-BYTE PERSISTENT-ID HASH ON THE WAY    00003894
003890*                        THROUGH.  SLUGIFY/HUMANISE UNAFFECTED -  00003896
003895*                        THEIR OWN SCRATCH TABLES STAY 60 BYTES. 00003898
003900****************************************************************  00003900
004000 IDENTIFICATION DIVISION.                                         00004000
004100 PROGRAM-ID.     CRIMNORM.                                        00004100
004200 AUTHOR.         D STOUT.                                         00004200
004300 INSTALLATION.   DATA SERVICES - CRIME RECORDS UNIT.              00004300
004400 DATE-WRITTEN.   JULY 1991.                                       00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.       NON-CONFIDENTIAL.                                00004600
004700****************************************************************  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER. IBM-370.                                        00005000
005100 OBJECT-COMPUTER. IBM-370.                                        00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600*    NO FILES - THIS MODULE IS CALLED, NEVER RUN AS A STEP.       00005600
005700****************************************************************  00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000****************************************************************  00006000
006100*    SLUGIFY / HUMANISE SCRATCH - REDEFINED AS A CHARACTER        00006100
006200*    TABLE SO EACH BYTE CAN BE TESTED AND REWRITTEN IN PLACE      00006200
006300****************************************************************  00006300
006400 01  WS-SLUG-INPUT-WORK              PIC X(60).                  00006400
006500 01  WS-SLUG-INPUT-TABLE REDEFINES WS-SLUG-INPUT-WORK.            00006500
006600     05  WS-SLUG-IN-CHAR             PIC X(01) OCCURS 60 TIMES.   00006600
006700 01  WS-SLUG-OUTPUT-WORK              PIC X(60).                 00006700
006800 01  WS-SLUG-OUTPUT-TABLE REDEFINES WS-SLUG-OUTPUT-WORK.          00006800
006900     05  WS-SLUG-OUT-CHAR            PIC X(01) OCCURS 60 TIMES.   00006900
007000 01  WS-HUMANISE-OUTPUT-WORK          PIC X(60).                  00007000
007100 01  WS-HUMANISE-OUTPUT-TABLE REDEFINES WS-HUMANISE-OUTPUT-WORK.  00007100
007200     05  WS-HUM-OUT-CHAR             PIC X(01) OCCURS 60 TIMES.   00007200
007300 01  WS-SLUG-LENGTHS.                                             00007300
007400     05  WS-SLUG-IN-LEN              PIC 9(02) COMP VALUE 0.      00007400
007500     05  WS-SLUG-OUT-LEN             PIC 9(02) COMP VALUE 0.      00007500
007600     05  WS-SLUG-SUB                 PIC 9(02) COMP VALUE 0.      00007600
007700     05  WS-SLUG-LAST-WAS-SEP        PIC X(01) VALUE 'Y'.         00007700
007800         88  WS-LAST-WAS-SEP               VALUE 'Y'.             00007800
007900         88  WS-LAST-WAS-NOT-SEP           VALUE 'N'.             00007900
008000     05  WS-START-OF-WORD            PIC X(01) VALUE 'Y'.        00008000
008100         88  WS-AT-START-OF-WORD           VALUE 'Y'.            00008100
008150     05  FILLER                      PIC X(02) VALUE SPACES.     00008180
008200****************************************************************  00008200
008300*    CRIME-MONTH / CRIME-DATE SCRATCH - TEXT VIEW FOR VALIDATION  00008300
008400*    AND A NUMERIC REDEFINES SO A PASSING VALUE MOVES CHEAPLY     00008400
008500****************************************************************  00008500
008600 01  WS-MONTH-TEXT-WORK.                                          00008600
008700     05  WS-MONTH-CCYY-TEXT          PIC X(04).                  00008700
008800     05  WS-MONTH-DASH               PIC X(01).                  00008800
008900     05  WS-MONTH-MM-TEXT            PIC X(02).                  00008900
009000 01  WS-MONTH-NUMERIC-VIEW REDEFINES WS-MONTH-TEXT-WORK.          00009000
009100     05  WS-MONTH-CCYY-NUM           PIC 9(04).                  00009100
009200     05  FILLER                      PIC X(01).                 00009200
009300     05  WS-MONTH-MM-NUM             PIC 9(02).                  00009300
009400 77  WS-MONTH-IS-NUMERIC             PIC X(01) VALUE 'Y'.        00009400
009500     88  WS-MONTH-ALL-NUMERIC              VALUE 'Y'.            00009500
009600     88  WS-MONTH-NOT-NUMERIC              VALUE 'N'.            00009600
009700****************************************************************  00009700
009800*    COORDINATE PARSE SCRATCH.  WS-COORD-NUMERIC-VIEW HOLDS THE   00009800
009900*    RESULT AS TWO PLAIN NUMERIC FIELDS (WHOLE DEGREES, THEN      00009900
010000*    MILLIONTHS); WS-COORD-TEXT-VIEW REDEFINES THE SAME STORAGE   00010000
010100*    AS TWO CHARACTER TABLES SO THE SCANNER CAN DROP EACH DIGIT   00010100
010200*    STRAIGHT INTO PLACE AS IT IS FOUND.                          00010200
010300****************************************************************  00010300
010400 01  WS-COORD-NUMERIC-VIEW.                                       00010400
010500     05  WS-COORD-INT-NUM            PIC 9(03).                 00010500
010600     05  WS-COORD-FRC-NUM            PIC 9(06).                 00010600
010700 01  WS-COORD-TEXT-VIEW REDEFINES WS-COORD-NUMERIC-VIEW.          00010700
010800     05  WS-COORD-INT-TEXT           PIC X(01) OCCURS 3 TIMES.   00010800
010900     05  WS-COORD-FRC-TEXT           PIC X(01) OCCURS 6 TIMES.   00010900
011000 77  WS-COORD-SIGN                   PIC X(01) VALUE SPACE.      00011000
011100 77  WS-COORD-SEEN-DOT               PIC X(01) VALUE 'N'.        00011200
011200     88  WS-COORD-HAS-SEEN-DOT             VALUE 'Y'.            00011300
011300 77  WS-COORD-SAW-DIGIT              PIC X(01) VALUE 'N'.        00011400
011400     88  WS-COORD-SAW-A-DIGIT              VALUE 'Y'.            00011500
011500 77  WS-COORD-BAD-CHAR               PIC X(01) VALUE 'N'.        00011600
011600     88  WS-COORD-HAS-BAD-CHAR             VALUE 'Y'.            00011700
011700 77  WS-COORD-SCAN-SUB               PIC 9(02) COMP VALUE 0.     00011800
011800 77  WS-COORD-TEXT-LEN               PIC 9(02) COMP VALUE 0.     00011900
011900 77  WS-COORD-INT-POS                PIC 9(02) COMP VALUE 0.     00012000
012000 77  WS-COORD-FRC-POS                PIC 9(02) COMP VALUE 0.     00012100
012100****************************************************************  00012200
012200*    WORKING COPY OF THE SHARED FUNCTION-CODE SWITCHES            00012300
012300****************************************************************  00012400
012400 COPY CRIMWORK.                                                   00012500
012500****************************************************************  00012600
012600 LINKAGE SECTION.                                                 00012700
012700 01  LK-FUNCTION-CODE                PIC X(01).                  00012800
012800 01  LK-INPUT-TEXT                   PIC X(64).                  00012900
012900 01  LK-OUTPUT-TEXT                  PIC X(64).                  00013000
013000 01  LK-DATE-FIELDS.                                              00013100
013100     05  LK-MONTH-TEXT               PIC X(07).                 00013200
013200     05  LK-CRIME-DATE               PIC 9(08).                 00013300
013300 01  LK-COORD-FIELDS.                                             00013400
013400     05  LK-COORD-TEXT               PIC X(15).                 00013500
013500     05  LK-COORD-VALUE              PIC S9(3)V9(6).            00013600
013600     05  LK-COORD-PRESENT            PIC X(01).                  00013700
013700         88  LK-COORD-IS-PRESENT          VALUE 'Y'.             00013800
013800         88  LK-COORD-NOT-PRESENT          VALUE 'N'.            00013900
013900 01  LK-RETURN-CODE                  PIC X(01).                  00014000
014000****************************************************************  00014100
014100 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-INPUT-TEXT          00014200
014200                          LK-OUTPUT-TEXT   LK-DATE-FIELDS         00014300
014300                          LK-COORD-FIELDS  LK-RETURN-CODE.        00014400
014400****************************************************************  00014500
014500 0000-MAIN.                                                       00014600
014600     MOVE '0' TO LK-RETURN-CODE.                                  00014700
014700     MOVE LK-FUNCTION-CODE TO CW-FUNCTION-CODE.                   00014750
014800     EVALUATE TRUE                                                00014800
014900        WHEN CW-FN-SLUGIFY                                       00014900
015000             PERFORM 3100-SLUGIFY                                00015000
015100        WHEN CW-FN-HUMANISE                                      00015100
015200             PERFORM 3200-HUMANISE                                00015200
015300        WHEN CW-FN-DERIVE-DATE                                   00015300
015400             PERFORM 3300-DERIVE-CRIME-DATE                      00015400
015500        WHEN CW-FN-PARSE-COORD                                   00015500
015600             PERFORM 3400-PARSE-COORD                            00015600
015700        WHEN CW-FN-BLANK-TO-NULL                                 00015700
015800             PERFORM 3500-BLANK-TO-NULL                          00015800
015900        WHEN OTHER                                               00015900
016000             MOVE '1' TO LK-RETURN-CODE                          00016000
016100     END-EVALUATE.                                               00016100
016200     GOBACK.                                                      00016200
016210****************************************************************  00016300
016300*    3100-SLUGIFY - FREE TEXT CRIME-TYPE INTO A MACHINE SLUG.     00016400
016400*    LOWER-CASE THE WHOLE STRING, COLLAPSE EVERY RUN OF           00016500
016500*    NON-[A-Z0-9] CHARACTERS TO A SINGLE HYPHEN, THEN STRIP A     00016600
016600*    LEADING OR TRAILING HYPHEN.  BLANK INPUT YIELDS OTHER-CRIME. 00016700
016700****************************************************************  00016800
016800 3100-SLUGIFY.                                                    00016900
016900     IF LK-INPUT-TEXT = SPACES                                    00017000
017000         MOVE 'other-crime' TO LK-OUTPUT-TEXT                     00017100
017100     ELSE                                                         00017200
017200         MOVE LK-INPUT-TEXT TO WS-SLUG-INPUT-WORK                 00017300
017300         INSPECT WS-SLUG-INPUT-WORK CONVERTING                    00017400
017400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         00017500
017500             TO 'abcdefghijklmnopqrstuvwxyz'                      00017600
017600         PERFORM 3110-FIND-SLUG-INPUT-LEN                         00017700
017700         MOVE SPACES TO WS-SLUG-OUTPUT-WORK                       00017800
017800         MOVE 0 TO WS-SLUG-OUT-LEN                                00017900
017900         SET WS-LAST-WAS-SEP TO TRUE                              00018000
018000         PERFORM 3120-SLUGIFY-ONE-CHAR                            00018100
018100             VARYING WS-SLUG-SUB FROM 1 BY 1                      00018200
018200             UNTIL WS-SLUG-SUB > WS-SLUG-IN-LEN                   00018300
018300         PERFORM 3130-STRIP-TRAILING-HYPHEN                       00018400
018400         IF WS-SLUG-OUT-LEN = 0                                   00018500
018500             MOVE 'other-crime' TO LK-OUTPUT-TEXT                 00018600
018600         ELSE                                                     00018700
018700             MOVE WS-SLUG-OUTPUT-WORK TO LK-OUTPUT-TEXT            00018800
018800         END-IF                                                   00018900
018900     END-IF.                                                      00019000
019000                                                                  00019100
019100 3110-FIND-SLUG-INPUT-LEN.                                        00019200
019200     MOVE 60 TO WS-SLUG-IN-LEN.                                   00019300
019250     PERFORM 3111-TRIM-ONE-TRAILING-SPACE                         00019350
019300         UNTIL WS-SLUG-IN-LEN = 0                                 00019400
019400             OR WS-SLUG-IN-CHAR(WS-SLUG-IN-LEN) NOT = SPACE.       00019500
019450                                                                   00019480
019500 3111-TRIM-ONE-TRAILING-SPACE.                                    00019700
019550     SUBTRACT 1 FROM WS-SLUG-IN-LEN.                              00019600
019700                                                                  00019800
019800 3120-SLUGIFY-ONE-CHAR.                                           00019900
019900     IF (WS-SLUG-IN-CHAR(WS-SLUG-SUB) >= 'a' AND                  00020000
020000         WS-SLUG-IN-CHAR(WS-SLUG-SUB) <= 'z') OR                  00020100
020100        (WS-SLUG-IN-CHAR(WS-SLUG-SUB) >= '0' AND                  00020200
020200         WS-SLUG-IN-CHAR(WS-SLUG-SUB) <= '9')                     00020300
020300         ADD 1 TO WS-SLUG-OUT-LEN                                 00020400
020400         MOVE WS-SLUG-IN-CHAR(WS-SLUG-SUB)                        00020500
020500             TO WS-SLUG-OUT-CHAR(WS-SLUG-OUT-LEN)                 00020600
020600         SET WS-LAST-WAS-NOT-SEP TO TRUE                          00020700
020700     ELSE                                                         00020800
020800         IF WS-LAST-WAS-NOT-SEP AND WS-SLUG-OUT-LEN > 0           00020900
020900             ADD 1 TO WS-SLUG-OUT-LEN                             00021000
021000             MOVE '-' TO WS-SLUG-OUT-CHAR(WS-SLUG-OUT-LEN)         00021100
021100         END-IF                                                   00021200
021200         SET WS-LAST-WAS-SEP TO TRUE                              00021300
021300     END-IF.                                                      00021400
021400                                                                  00021500
021500 3130-STRIP-TRAILING-HYPHEN.                                      00021600
021600     IF WS-SLUG-OUT-LEN > 0 AND                                   00021700
021700        WS-SLUG-OUT-CHAR(WS-SLUG-OUT-LEN) = '-'                   00021800
021800         MOVE SPACE TO WS-SLUG-OUT-CHAR(WS-SLUG-OUT-LEN)           00021900
021900         SUBTRACT 1 FROM WS-SLUG-OUT-LEN                          00022000
022000     END-IF.                                                      00022100
022100****************************************************************  00022200
022200*    3200-HUMANISE - MACHINE SLUG BACK INTO FREE TEXT.  SPLIT     00022300
022300*    ON HYPHEN, UPPER-CASE ONLY THE FIRST CHARACTER OF EACH       00022400
022400*    TOKEN, JOIN THE TOKENS BACK WITH A SINGLE SPACE.  A NULL     00022500
022500*    (SPACES) INPUT PRODUCES A NULL OUTPUT - THIS IS NOT THE      00022600
022600*    SAME AS THE OTHER-CRIME DEFAULT, WHICH IS A SLUGIFY-ONLY     00022700
022700*    RULE.  CR0247 - ONLY THE FIRST CHARACTER OF EACH TOKEN IS    00022800
022800*    FORCED - EVERYTHING AFTER IT PASSES THROUGH UNCHANGED.       00022900
022900****************************************************************  00023000
023000 3200-HUMANISE.                                                   00023100
023100     IF LK-INPUT-TEXT = SPACES                                    00023200
023200         MOVE SPACES TO LK-OUTPUT-TEXT                            00023300
023300     ELSE                                                         00023400
023400         MOVE LK-INPUT-TEXT TO WS-SLUG-INPUT-WORK                 00023500
023500         PERFORM 3110-FIND-SLUG-INPUT-LEN                        00023600
023600         MOVE SPACES TO WS-HUMANISE-OUTPUT-WORK                   00023700
023700         MOVE 0 TO WS-SLUG-OUT-LEN                                00023800
023800         SET WS-AT-START-OF-WORD TO TRUE                         00023900
023900         PERFORM 3210-HUMANISE-ONE-CHAR                          00024000
024000             VARYING WS-SLUG-SUB FROM 1 BY 1                      00024100
024100             UNTIL WS-SLUG-SUB > WS-SLUG-IN-LEN                    00024200
024200         MOVE WS-HUMANISE-OUTPUT-WORK TO LK-OUTPUT-TEXT            00024300
024300     END-IF.                                                      00024400
024400                                                                  00024500
024500 3210-HUMANISE-ONE-CHAR.                                          00024600
024600     IF WS-SLUG-IN-CHAR(WS-SLUG-SUB) = '-'                        00024700
024700         ADD 1 TO WS-SLUG-OUT-LEN                                 00024800
024800         MOVE SPACE TO WS-HUM-OUT-CHAR(WS-SLUG-OUT-LEN)            00024900
024900         SET WS-AT-START-OF-WORD TO TRUE                         00025000
025000     ELSE                                                         00025100
025100         ADD 1 TO WS-SLUG-OUT-LEN                                 00025200
025200         IF WS-AT-START-OF-WORD                                   00025300
025300             MOVE WS-SLUG-IN-CHAR(WS-SLUG-SUB)                    00025400
025400                 TO WS-HUM-OUT-CHAR(WS-SLUG-OUT-LEN)               00025500
025500             INSPECT WS-HUM-OUT-CHAR(WS-SLUG-OUT-LEN) CONVERTING  00025600
025600                 'abcdefghijklmnopqrstuvwxyz'                     00025700
025700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  00025800
025800             SET WS-AT-START-OF-WORD TO FALSE                     00025900
025900         ELSE                                                     00026000
026000             MOVE WS-SLUG-IN-CHAR(WS-SLUG-SUB)                    00026100
026100                 TO WS-HUM-OUT-CHAR(WS-SLUG-OUT-LEN)               00026200
026200         END-IF                                                   00026300
026300     END-IF.                                                      00026400
026400****************************************************************  00026500
026500*    3300-DERIVE-CRIME-DATE - LK-MONTH-TEXT (YYYY-MM) TO THE      00026600
026600*    FIRST CALENDAR DAY OF THAT MONTH, CCYYMMDD.  ANY PARSE       00026700
026700*    FAILURE (BAD FORMAT, NON-NUMERIC, MONTH OUT OF 01-12)        00026800
026800*    LEAVES LK-CRIME-DATE AT ZERO - NOT AN ERROR, JUST A NULL     00026900
026900*    DATE.  Y2K-0007 - CCYY COMES STRAIGHT FROM THE 4-DIGIT       00027000
027000*    YEAR TEXT, NO 2-DIGIT WINDOWING IS NEEDED ON THIS FIELD.     00027100
027100****************************************************************  00027200
027200 3300-DERIVE-CRIME-DATE.                                          00027300
027300     MOVE 0 TO LK-CRIME-DATE.                                     00027400
027400     MOVE '1' TO LK-RETURN-CODE.                                  00027500
027500     IF LK-MONTH-TEXT (5:1) = '-'                                 00027600
027600         MOVE LK-MONTH-TEXT (1:4) TO WS-MONTH-CCYY-TEXT            00027700
027700         MOVE LK-MONTH-TEXT (6:2) TO WS-MONTH-MM-TEXT              00027800
027800         SET WS-MONTH-ALL-NUMERIC TO TRUE                        00027900
027900         IF WS-MONTH-CCYY-TEXT IS NOT NUMERIC                     00028000
028000             OR WS-MONTH-MM-TEXT IS NOT NUMERIC                   00028100
028100             SET WS-MONTH-NOT-NUMERIC TO TRUE                    00028200
028200         END-IF                                                   00028300
028300         IF WS-MONTH-ALL-NUMERIC                                  00028400
028400             AND WS-MONTH-MM-NUM >= 1 AND WS-MONTH-MM-NUM <= 12   00028500
028500             COMPUTE LK-CRIME-DATE =                              00028600
028600                 (WS-MONTH-CCYY-NUM * 10000) +                    00028700
028700                 (WS-MONTH-MM-NUM * 100) + 1                      00028800
028800             MOVE '0' TO LK-RETURN-CODE                           00028900
028900         END-IF                                                   00029000
029000     END-IF.                                                      00029100
029100****************************************************************  00029200
029200*    3400-PARSE-COORD - LK-COORD-TEXT (SIGNED DECIMAL DEGREES)    00029300
029300*    INTO LK-COORD-VALUE, 6 D.P., TRUNCATED (NOT ROUNDED) PAST    00029400
029400*    6 DECIMAL PLACES PER CR0381 - EXTRA FRACTIONAL DIGITS ARE    00029500
029500*    SIMPLY NEVER STORED BY 3420-SCAN-COORD-CHAR BELOW.  SETS     00029600
029600*    LK-COORD-PRESENT TO 'N' WHEN THE FIELD IS BLANK OR DOES      00029700
029700*    NOT PARSE - THE CALLER DECIDES WHETHER THAT DROPS THE        00029800
029800*    RECORD (PSNICSV) OR JUST NULLS THE FIELD (CRIMEMAP).         00029900
029900****************************************************************  00030000
030000 3400-PARSE-COORD.                                                00030100
030100     MOVE 0 TO LK-COORD-VALUE.                                    00030200
030200     SET LK-COORD-NOT-PRESENT TO TRUE.                            00030300
030300     MOVE '1' TO LK-RETURN-CODE.                                  00030400
030400     IF LK-COORD-TEXT NOT = SPACES                                00030500
030500         MOVE SPACE TO WS-COORD-SIGN                              00030600
030600         MOVE ZEROS TO WS-COORD-NUMERIC-VIEW                      00030700
030700         MOVE 0 TO WS-COORD-INT-POS WS-COORD-FRC-POS              00030800
030800         SET WS-COORD-HAS-SEEN-DOT TO FALSE                      00030900
030900         MOVE 'N' TO WS-COORD-SAW-DIGIT WS-COORD-BAD-CHAR         00031000
031000         PERFORM 3410-FIND-COORD-TEXT-LEN                        00031100
031100         PERFORM 3420-SCAN-COORD-CHAR                            00031200
031200             VARYING WS-COORD-SCAN-SUB FROM 1 BY 1                00031300
031300             UNTIL WS-COORD-SCAN-SUB > WS-COORD-TEXT-LEN          00031400
031400         IF WS-COORD-SAW-A-DIGIT AND NOT WS-COORD-HAS-BAD-CHAR    00031500
031500             COMPUTE LK-COORD-VALUE =                             00031600
031600                 WS-COORD-INT-NUM + (WS-COORD-FRC-NUM / 1000000)  00031700
031700             IF WS-COORD-SIGN = '-'                                00031800
031800                 COMPUTE LK-COORD-VALUE = LK-COORD-VALUE * -1      00031900
031900             END-IF                                                00032000
032000             SET LK-COORD-IS-PRESENT TO TRUE                      00032100
032100             MOVE '0' TO LK-RETURN-CODE                           00032200
032200         END-IF                                                   00032300
032300     END-IF.                                                      00032400
032400                                                                  00032500
032500 3410-FIND-COORD-TEXT-LEN.                                        00032600
032600     MOVE 15 TO WS-COORD-TEXT-LEN.                                00032700
032650     PERFORM 3411-TRIM-ONE-TRAILING-SPACE                         00032750
032700         UNTIL WS-COORD-TEXT-LEN = 0                              00032800
032800             OR LK-COORD-TEXT (WS-COORD-TEXT-LEN:1) NOT = SPACE.  00032900
032850                                                                  00032950
032900 3411-TRIM-ONE-TRAILING-SPACE.                                    00033050
032950     SUBTRACT 1 FROM WS-COORD-TEXT-LEN.                           00033000
033100                                                                  00033200
033200 3420-SCAN-COORD-CHAR.                                            00033300
033300     EVALUATE TRUE                                                00033400
033400        WHEN WS-COORD-SCAN-SUB = 1                                00033500
033500             AND LK-COORD-TEXT (1:1) = '-'                        00033600
033600             MOVE '-' TO WS-COORD-SIGN                           00033700
033700        WHEN LK-COORD-TEXT (WS-COORD-SCAN-SUB:1) = '.'             00033800
033800             SET WS-COORD-HAS-SEEN-DOT TO TRUE                    00033900
033900        WHEN LK-COORD-TEXT (WS-COORD-SCAN-SUB:1) >= '0'           00034000
034000             AND LK-COORD-TEXT (WS-COORD-SCAN-SUB:1) <= '9'       00034100
034100             SET WS-COORD-SAW-A-DIGIT TO TRUE                    00034200
034200             PERFORM 3430-ADD-COORD-DIGIT                        00034300
034300        WHEN OTHER                                                00034400
034400             SET WS-COORD-HAS-BAD-CHAR TO TRUE                   00034500
034500     END-EVALUATE.                                                00034600
034600                                                                  00034700
034700 3430-ADD-COORD-DIGIT.                                            00034800
034800     IF NOT WS-COORD-HAS-SEEN-DOT                                 00034900
034900         IF WS-COORD-INT-POS < 3                                  00035000
035000             ADD 1 TO WS-COORD-INT-POS                            00035100
035100             MOVE LK-COORD-TEXT (WS-COORD-SCAN-SUB:1)              00035200
035200                 TO WS-COORD-INT-TEXT (WS-COORD-INT-POS)           00035300
035300         END-IF                                                   00035400
035400     ELSE                                                         00035500
035500         IF WS-COORD-FRC-POS < 6                                  00035600
035600             ADD 1 TO WS-COORD-FRC-POS                            00035700
035700             MOVE LK-COORD-TEXT (WS-COORD-SCAN-SUB:1)              00035800
035800                 TO WS-COORD-FRC-TEXT (WS-COORD-FRC-POS)           00035900
035900         END-IF                                                   00036000
036000     END-IF.                                                      00036100
036100****************************************************************  00036200
036200*    3500-BLANK-TO-NULL - EMPTY-AFTER-TRIM FREE TEXT STORES AS    00036300
036300*    SPACES (NULL), NOT AS A TRAILING-BLANK "EMPTY STRING", SO    00036400
036400*    DOWNSTREAM CAN TELL "NOT COLLECTED" FROM "COLLECTED EMPTY".  00036500
036500*    ON THIS FIXED-LENGTH LAYOUT BOTH ARE SPACES, SO THIS IS A    00036600
036600*    PASS-THROUGH LEFT IN PLACE FOR THE CALLERS THAT PREFER TO    00036700
036700*    ROUTE EVERY BLANK-OR-NOT DECISION THROUGH ONE PARAGRAPH.     00036800
036800****************************************************************  00036900
036900 3500-BLANK-TO-NULL.                                              00037000
037000     IF LK-INPUT-TEXT = SPACES                                    00037100
037100         MOVE SPACES TO LK-OUTPUT-TEXT                           00037200
037200     ELSE                                                         00037300
037300         MOVE LK-INPUT-TEXT TO LK-OUTPUT-TEXT                     00037400
037400     END-IF.                                                      00037500
