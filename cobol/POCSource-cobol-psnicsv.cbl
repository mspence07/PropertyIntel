000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PSNICSV                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A MONTHLY PSNI BULK-CSV EXTRACT (ONE FLAT FILE PER        00000900
001000* CALENDAR MONTH, STAGED UNDER A DD NAME NAMED ON A PARAMETER     00001000
001100* CARD) AND NORMALISES EVERY VALID LINE INTO A FIXED-LENGTH       00001100
001200* CRIME-RECORD FOR THE DOWNSTREAM LOAD.  ONE CARD IN PSNIPARM     00001300
001300* PER MONTH TO BE PROCESSED THIS RUN - CARDS DRIVE THE MONTH      00001400
001400* CONTROL BREAK ON THE OUTPUT REPORT.                             00001500
001500*                                                                 00001600
001600* A LINE IS DROPPED (AND COUNTED) IF IT DOES NOT CSV-SPLIT INTO   00001700
001700* AT LEAST 9 FIELDS, OR IF ITS LATITUDE/LONGITUDE DOES NOT        00001800
001800* PARSE.  THIS IS THE ONLY RULE IN THE WHOLE PIPELINE THAT        00001900
001900* DROPS A RECORD RATHER THAN NULLING A FIELD.                     00002000
002000*                                                                 00002100
002100* A MISSING OR MIS-NAMED MONTHLY EXTRACT DOES NOT ABEND THE STEP  00002200
002200* - THE OPEN FAILURE IS LOGGED AND THAT MONTH REPORTS ZERO (SEE   00002300
002300* 7010) - BUT A BAD PARM CARD DECK OR OUTPUT FILE DOES ABEND      00002400
002400* (SEE 7000/7900) SINCE THOSE ARE THIS RUN'S OWN CONTROL FILES.   00002500
002450****************************************************************  00002550
002500*                                                                 00002600
002600* MAINTENANCE HISTORY                                             00002700
002700*------------------------------------------------------------     00002800
002800* YYMMDD  WHO  TICKET    DESCRIPTION                              00002900
002900* 880614  DWS  -------   ORIGINAL - SINGLE MONTH PER RUN          00003000
003000* 890302  DWS  CR0091    ADDED LOCATION-TYPE/OUTCOME-DATE TO      00003100
003100*                        CRIME-OUT RECORD (SEE CRIMEREC COPY)     00003200
003200* 910728  RHN  CR0244    SLUGIFY/HUMANISE/DATE LOGIC MOVED OUT    00003300
003300*                        TO CRIMNORM SO THE NEW CRIMEMAP PATH     00003400
003400*                        CAN SHARE IT                             00003500
003500* 920503  LPK  CR0266    COORDINATE PARSE ALSO MOVED TO CRIMNORM  00003600
003600* 960119  RHN  CR0381    PSNIPARM NOW CARRIES ONE CARD PER        00003700
003700*                        MONTH SO ONE RUN CAN PROCESS A WHOLE     00003800
003800*                        QUARTER'S BACKLOG AND STILL PRINT ONE    00003900
003900*                        REPORT LINE PER MONTH PLUS A GRAND       00004000
004000*                        TOTAL - FORMERLY ONE CARD, ONE RUN       00004100
004100* 990212  BTK  Y2K-0007  CONFIRMED CR-CRIME-DATE IS A FULL        00004200
004200*                        CCYYMMDD FIELD - NO 2-DIGIT YEAR         00004300
004300*                        WINDOWING ANYWHERE IN THIS PROGRAM       00004400
004400* 031105  BTK  CR0455    REPORT NOW SHOWS RECORDS-TOTAL PER       00004500
004500*                        MONTH LINE, NOT JUST ON THE GRAND TOTAL  00004600
004550* 070319  LPK  CR0512    7000-OPEN-PARM-AND-OUTPUT REWORKED TO    00004620
004560*                        FALL THROUGH ON SUCCESS AND GO TO A      00004640
004570*                        COMMON ABEND EXIT ON ANY OPEN FAILURE -  00004660
004580*                        3 COPIES OF MOVE 16/GOBACK CUT TO 1      00004680
004600****************************************************************  00004700
004700 IDENTIFICATION DIVISION.                                         00004800
004800 PROGRAM-ID.     PSNICSV.                                         00004900
004900 AUTHOR.         D STOUT.                                         00005000
005000 INSTALLATION.   DATA SERVICES - CRIME RECORDS UNIT.              00005100
005100 DATE-WRITTEN.   JUNE 1988.                                       00005200
005200 DATE-COMPILED.                                                   00005300
005300 SECURITY.       NON-CONFIDENTIAL.                                00005400
005400****************************************************************  00005500
005500 ENVIRONMENT DIVISION.                                            00005600
005600 CONFIGURATION SECTION.                                           00005700
005700 SOURCE-COMPUTER. IBM-370.                                        00005800
005800 OBJECT-COMPUTER. IBM-370.                                        00005900
005900 SPECIAL-NAMES.                                                   00006000
006000     C01 IS TOP-OF-FORM.                                          00006100
006100 INPUT-OUTPUT SECTION.                                            00006200
006200 FILE-CONTROL.                                                    00006300
006300                                                                  00006400
006400     SELECT PSNI-PARM-FILE  ASSIGN TO PSNIPARM                    00006500
006500            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006600            FILE STATUS  IS  WS-PARM-STATUS.                      00006700
006700                                                                  00006800
006800*    ASSIGNED DYNAMICALLY - WS-CSV-DD-NAME IS LOADED FROM         00006900
006900*    PP-DD-NAME ON EACH PARAMETER CARD BEFORE OPEN.  CR0381.      00007000
007000     SELECT PSNI-CSV-IN     ASSIGN TO WS-CSV-DD-NAME               00007100
007100            ORGANIZATION IS LINE SEQUENTIAL                       00007200
007200            FILE STATUS  IS  WS-CSV-STATUS.                       00007300
007300                                                                  00007400
007400     SELECT CRIME-OUT       ASSIGN TO CRIMEOUT                    00007500
007500            ORGANIZATION IS LINE SEQUENTIAL                       00007600
007600            FILE STATUS  IS  WS-OUT-STATUS.                       00007700
007700                                                                  00007800
007800     SELECT CRIME-RPT       ASSIGN TO CRIMERPT                    00007900
007900            FILE STATUS  IS  WS-RPT-STATUS.                       00008000
008000                                                                  00008100
008100****************************************************************  00008200
008200 DATA DIVISION.                                                   00008300
008300 FILE SECTION.                                                    00008400
008400                                                                  00008500
008500 FD  PSNI-PARM-FILE                                               00008600
008600     RECORDING MODE IS F.                                         00008700
008700 COPY PSNIPARM.                                                   00008800
008800                                                                  00008900
008900 FD  PSNI-CSV-IN.                                                 00009000
009000 01  PSNI-CSV-LINE                  PIC X(500).                   00009100
009100                                                                  00009200
009200 FD  CRIME-OUT                                                    00009300
009300     RECORDING MODE IS F.                                         00009400
009400 COPY CRIMEREC.                                                   00009500
009500                                                                  00009600
009600 FD  CRIME-RPT                                                    00009700
009700     RECORDING MODE IS F.                                         00009800
009800 01  CRIME-RPT-RECORD               PIC X(132).                   00009900
009900                                                                  00010000
010000****************************************************************  00010100
010100 WORKING-STORAGE SECTION.                                         00010200
010200****************************************************************  00010300
010300 COPY CRIMWORK.                                                   00010400
010400****************************************************************  00010500
010500 01  WS-FILE-STATUSES.                                            00010600
010600     05  WS-PARM-STATUS              PIC X(02) VALUE SPACES.      00010700
010700     05  WS-CSV-STATUS               PIC X(02) VALUE SPACES.      00010800
010800     05  WS-OUT-STATUS               PIC X(02) VALUE SPACES.      00010900
010900     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.      00011000
011000     05  WS-CSV-DD-NAME              PIC X(08) VALUE SPACES.      00011100
011050     05  FILLER                      PIC X(04) VALUE SPACES.              00011150
011100*                                                                 00011200
011200 01  WS-SWITCHES.                                                 00011300
011300     05  WS-PARM-EOF                 PIC X(01) VALUE 'N'.         00011400
011400         88  WS-NO-MORE-PARM-CARDS         VALUE 'Y'.             00011500
011500     05  WS-CSV-EOF                  PIC X(01) VALUE 'N'.         00011600
011600         88  WS-NO-MORE-CSV-LINES          VALUE 'Y'.             00011700
011700     05  WS-LINE-IS-MALFORMED        PIC X(01) VALUE 'N'.         00011800
011800         88  WS-LINE-MALFORMED             VALUE 'Y'.             00011900
011850     05  WS-CSV-LINE-COUNT           PIC 9(05) COMP VALUE 0.       00011950
011875     05  FILLER                      PIC X(03) VALUE SPACES.              00011975
011900*                                                                 00012000
012000 01  WS-RUN-TOTALS.                                                00012100
012100     05  RT-RUN-MONTH                PIC X(07) VALUE SPACES.      00012200
012200     05  RT-WRITTEN                  PIC 9(07) COMP     VALUE 0.    00012300
012300     05  RT-MALFORMED                PIC 9(07) COMP     VALUE 0.    00012400
012400     05  RT-TOTAL                    PIC 9(07) COMP     VALUE 0.    00012500
012450     05  FILLER                      PIC X(03) VALUE SPACES.              00012550
012500 01  WS-GRAND-TOTALS.                                              00012600
012600     05  GT-WRITTEN                  PIC 9(09) COMP     VALUE 0.    00012700
012700     05  GT-MALFORMED                PIC 9(09) COMP     VALUE 0.    00012800
012800     05  GT-TOTAL                    PIC 9(09) COMP     VALUE 0.    00012900
012900     05  GT-MONTHS-PROCESSED         PIC 9(03) COMP   VALUE 0.    00013000
012950     05  FILLER                      PIC X(02) VALUE SPACES.              00013050
013000*                                                                 00013100
013100****************************************************************  00013200
013200*    CSV FIELD-SPLIT SCRATCH.  THE RAW LINE IS SCANNED ONE        00013300
013300*    CHARACTER AT A TIME (REFERENCE MODIFICATION, NO INTRINSIC    00013400
013400*    FUNCTIONS) INTO A TABLE OF UP TO 12 FIELDS, QUOTE-AWARE.     00013500
013500****************************************************************  00013600
013600 77  WS-CSV-LINE-WORK                PIC X(500).                 00013700
013700 77  WS-CSV-LINE-LEN                 PIC 9(03) COMP VALUE 0.      00013800
013800 77  WS-LINE-SUB                     PIC 9(03) COMP VALUE 0.      00013900
013900 77  WS-CSV-CUR-CHAR                 PIC X(01) VALUE SPACE.       00014000
014000 77  WS-CSV-IN-QUOTE                 PIC X(01) VALUE 'N'.         00014100
014100     88  WS-IN-A-QUOTE                     VALUE 'Y'.            00014200
014200     88  WS-NOT-IN-QUOTE                   VALUE 'N'.            00014300
014300 01  WS-CSV-FIELDS.                                                00014400
014400     05  WS-CSV-FIELD-COUNT          PIC 9(02) COMP VALUE 0.      00014500
014500     05  WS-CSV-CUR-FIELD            PIC 9(02) COMP VALUE 0.      00014600
014600     05  WS-CSV-CUR-LEN              PIC 9(02) COMP VALUE 0.      00014700
014700     05  WS-CSV-FIELD-TAB OCCURS 12 TIMES.                        00014800
014800         10  WS-CSV-FIELD-TEXT       PIC X(60).                  00014900
014900         10  WS-CSV-FIELD-LEN        PIC 9(02) COMP.              00015000
014950     05  FILLER                      PIC X(04) VALUE SPACES.              00015050
015000*                                                                 00015100
015100 01  WS-TRIM-FIELDS.                                               00015200
015200     05  WS-TRIM-IDX                 PIC 9(02) COMP VALUE 0.      00015300
015300     05  WS-TRIM-L                   PIC 9(02) COMP VALUE 0.      00015400
015400     05  WS-TRIM-R                   PIC 9(02) COMP VALUE 0.      00015500
015500     05  WS-TRIM-LEN                 PIC 9(02) COMP VALUE 0.      00015600
015600     05  WS-TRIM-TEMP                PIC X(60) VALUE SPACES.      00015700
015650     05  FILLER                      PIC X(02) VALUE SPACES.              00015750
015700*                                                                 00015800
015800****************************************************************  00015900
015900*    FIELD-POSITION CONSTANTS - PSNI-INPUT-RECORD LAYOUT, 1-      00016000
016000*    BASED.  RAW EXTRACT COLUMNS ARE 0-RELATIVE ON THE UPSTREAM   00016100
016050*    BULK-CSV FEED AS DELIVERED BY PSNI - ADD 1 THROUGHOUT.       00016120
016100****************************************************************  00016200
016200 77  WS-COL-MONTH                    PIC 9(02) COMP VALUE 2.      00016300
016300 77  WS-COL-LONGITUDE                PIC 9(02) COMP VALUE 5.      00016400
016400 77  WS-COL-LATITUDE                 PIC 9(02) COMP VALUE 6.      00016500
016500 77  WS-COL-LOCATION                 PIC 9(02) COMP VALUE 7.      00016600
016600 77  WS-COL-CRIME-TYPE               PIC 9(02) COMP VALUE 10.     00016700
016700 77  WS-COL-LAST-OUTCOME             PIC 9(02) COMP VALUE 11.     00016800
016800 77  WS-MIN-FIELDS-REQUIRED          PIC 9(02) COMP VALUE 9.      00016900
016900*                                                                 00017000
017000****************************************************************  00017100
017100*    CRIMNORM CALL PARAMETER AREAS                                00017200
017200****************************************************************  00017300
017300 77  WS-NORM-INPUT                   PIC X(64) VALUE SPACES.      00017400
017400 77  WS-NORM-OUTPUT                  PIC X(64) VALUE SPACES.      00017500
017500 01  WS-NORM-DATE-FIELDS.                                         00017600
017600     05  WS-NORM-MONTH-TEXT          PIC X(07) VALUE SPACES.      00017700
017700     05  WS-NORM-CRIME-DATE          PIC 9(08) VALUE 0.          00017800
017750     05  FILLER                      PIC X(03) VALUE SPACES.              00017850
017800 01  WS-NORM-COORD-FIELDS.                                        00017900
017900     05  WS-NORM-COORD-TEXT          PIC X(15) VALUE SPACES.      00018000
018000     05  WS-NORM-COORD-VALUE         PIC S9(3)V9(6) VALUE 0.     00018100
018100     05  WS-NORM-COORD-PRESENT       PIC X(01) VALUE 'N'.        00018200
018200         88  WS-NORM-COORD-IS-PRESENT     VALUE 'Y'.             00018300
018250     05  FILLER                      PIC X(03) VALUE SPACES.              00018350
018300 77  WS-NORM-RETURN-CODE             PIC X(01) VALUE '0'.        00018400
018400*                                                                 00018500
018500 77  WS-LATITUDE-TEXT                PIC X(15) VALUE SPACES.      00018600
018600 77  WS-LONGITUDE-TEXT               PIC X(15) VALUE SPACES.      00018700
018700 77  WS-LATITUDE-VALUE               PIC S9(3)V9(6) VALUE 0.      00018800
018800 77  WS-LONGITUDE-VALUE              PIC S9(3)V9(6) VALUE 0.      00018900
018900*                                                                 00019000
019000****************************************************************  00019100
019100*    REPORT LINES                                                 00019200
019200****************************************************************  00019300
019300 01  RPT-HEADER1.                                                 00019400
019400     05  FILLER                      PIC X(40)                   00019500
019500             VALUE 'PSNI CRIME NORMALISATION RUN     DATE: '.     00019600
019600     05  RPT-MM                      PIC 99.                      00019700
019700     05  FILLER                      PIC X      VALUE '/'.        00019800
019800     05  RPT-DD                      PIC 99.                      00019900
019900     05  FILLER                      PIC X      VALUE '/'.        00020000
020000     05  RPT-YY                      PIC 99.                      00020100
020100     05  FILLER                      PIC X(20)                   00020200
020200                    VALUE ' (mm/dd/yy)   TIME: '.                 00020300
020300     05  RPT-HH                      PIC 99.                      00020400
020400     05  FILLER                      PIC X      VALUE ':'.        00020500
020500     05  RPT-MIN                     PIC 99.                      00020600
020600     05  FILLER                      PIC X      VALUE ':'.        00020700
020700     05  RPT-SS                      PIC 99.                      00020800
020800     05  FILLER                      PIC X(55)  VALUE SPACES.     00020900
020900 01  RPT-COL-HDR1.                                                 00021000
021000     05  FILLER                      PIC X(60)                   00021100
021100         VALUE 'MONTH      RECORDS-WRITTEN  RECORDS-MALFORMED  '. 00021200
021200     05  FILLER                      PIC X(72)                   00021300
021300         VALUE 'RECORDS-TOTAL'.                                   00021400
021400 01  RPT-DETAIL-LINE.                                              00021500
021500     05  RPT-DTL-MONTH               PIC X(10).                  00021600
021600     05  RPT-DTL-WRITTEN             PIC ZZZ,ZZZ,ZZ9.            00021700
021700     05  FILLER                      PIC X(02)  VALUE SPACES.     00021800
021800     05  RPT-DTL-MALFORMED           PIC ZZZ,ZZZ,ZZ9.            00021900
021900     05  FILLER                      PIC X(02)  VALUE SPACES.     00022000
022000     05  RPT-DTL-TOTAL               PIC ZZZ,ZZZ,ZZ9.            00022100
022100     05  FILLER                      PIC X(88)  VALUE SPACES.     00022200
022200 01  RPT-GRAND-TOTAL-LINE.                                         00022300
022300     05  RPT-GT-LABEL                PIC X(10) VALUE              00022400
022400             'GRAND TOTAL'.                                       00022500
022500     05  RPT-GT-WRITTEN              PIC ZZZ,ZZZ,ZZ9.            00022600
022600     05  FILLER                      PIC X(02)  VALUE SPACES.     00022700
022700     05  RPT-GT-MALFORMED            PIC ZZZ,ZZZ,ZZ9.            00022800
022800     05  FILLER                      PIC X(02)  VALUE SPACES.     00022900
022900     05  RPT-GT-TOTAL                PIC ZZZ,ZZZ,ZZ9.            00023000
023000     05  FILLER                      PIC X(88)  VALUE SPACES.     00023100
023100****************************************************************  00023200
023200 PROCEDURE DIVISION.                                              00023300
023300****************************************************************  00023400
023400 0000-MAIN.                                                       00023500
023500     ACCEPT CW-CURRENT-DATE FROM DATE.                            00023600
023600     ACCEPT CW-CURRENT-TIME FROM TIME.                            00023700
023700     DISPLAY 'PSNICSV STARTED DATE = ' CW-CURRENT-MM '/'          00023800
023800            CW-CURRENT-DD '/' CW-CURRENT-YY '  (mm/dd/yy)'.       00023900
023900                                                                  00024000
024000     PERFORM 7000-OPEN-PARM-AND-OUTPUT THRU 7000-EXIT.            00024100
024100     PERFORM 8000-INIT-REPORT.                                    00024200
024200                                                                  00024300
024300     PERFORM 0100-READ-PARM-CARD.                                 00024400
024400     PERFORM 0200-PROCESS-ONE-MONTH                               00024500
024500             UNTIL WS-NO-MORE-PARM-CARDS.                         00024600
024600                                                                  00024700
024700     PERFORM 8900-WRITE-GRAND-TOTAL.                              00024800
024800     PERFORM 7900-CLOSE-PARM-AND-OUTPUT.                          00024900
024900     GOBACK.                                                      00025000
025000                                                                  00025100
025100 0100-READ-PARM-CARD.                                             00025200
025200     READ PSNI-PARM-FILE                                          00025300
025300         AT END SET WS-NO-MORE-PARM-CARDS TO TRUE                 00025400
025400     END-READ.                                                    00025500
025500                                                                  00025600
025600 0200-PROCESS-ONE-MONTH.                                          00025700
025700     MOVE PP-RUN-MONTH  TO RT-RUN-MONTH.                         00025800
025800     MOVE PP-DD-NAME    TO WS-CSV-DD-NAME.                       00025900
025900     MOVE 0 TO RT-WRITTEN RT-MALFORMED RT-TOTAL.                 00026000
026000                                                                  00026100
026100     PERFORM 7010-OPEN-MONTH-FILE.                               00026200
026200     IF WS-CSV-STATUS = '00'                                     00026300
026250         MOVE 'N' TO WS-CSV-EOF                                  00026400
026300         MOVE 0   TO WS-CSV-LINE-COUNT                           00026450
026400         PERFORM 2000-READ-ONE-CSV-LINE                          00026600
026500         PERFORM 2050-PROCESS-ONE-CSV-LINE                       00026700
026600             UNTIL WS-NO-MORE-CSV-LINES                          00026800
026700         PERFORM 7020-CLOSE-MONTH-FILE                           00026900
026800     END-IF.                                                      00027000
026900                                                                  00027100
027000     COMPUTE RT-TOTAL = RT-WRITTEN + RT-MALFORMED.                00027200
027100     PERFORM 8200-WRITE-MONTH-DETAIL.                            00027300
027200     ADD RT-WRITTEN    TO GT-WRITTEN.                            00027400
027300     ADD RT-MALFORMED  TO GT-MALFORMED.                           00027500
027400     ADD RT-TOTAL      TO GT-TOTAL.                               00027600
027500     ADD 1             TO GT-MONTHS-PROCESSED.                   00027700
027600     PERFORM 0100-READ-PARM-CARD.                                00027800
027700****************************************************************  00027900
027800*    2000 SERIES - ONE LINE OF THE MONTH'S BULK CSV AT A TIME.    00028000
027900*    LINE 1 (THE COLUMN-HEADER LINE) IS ALWAYS SKIPPED.           00028100
028000****************************************************************  00028200
028100 2000-READ-ONE-CSV-LINE.                                          00028300
028200     READ PSNI-CSV-IN INTO WS-CSV-LINE-WORK                      00028400
028300         AT END SET WS-NO-MORE-CSV-LINES TO TRUE                 00028500
028400     END-READ.                                                    00028600
028900                                                                  00029100
029000 2050-PROCESS-ONE-CSV-LINE.                                       00029200
029100     IF WS-CSV-LINE-COUNT = 0                                     00029300
029200*        HEADER LINE - SKIPPED, NOT COUNTED ANYWHERE              00029400
029300         ADD 1 TO WS-CSV-LINE-COUNT                              00029500
029400     ELSE                                                         00029600
029500         ADD 1 TO WS-CSV-LINE-COUNT                              00029700
029600         IF WS-CSV-LINE-WORK NOT = SPACES                        00029800
029700             PERFORM 2200-SPLIT-CSV-LINE                         00029900
029800             PERFORM 2300-VALIDATE-AND-BUILD                     00030000
029900         END-IF                                                   00030100
030000     END-IF.                                                      00030200
030100     PERFORM 2000-READ-ONE-CSV-LINE.                              00030300
030200****************************************************************  00030400
030300*    2200 SERIES - QUOTE-AWARE COMMA SPLIT OF ONE CSV LINE.       00030500
030400*    A DOUBLED QUOTE INSIDE A QUOTED FIELD COLLAPSES TO ONE       00030600
030500*    QUOTE CHARACTER IN THE OUTPUT FIELD.  NO FUNCTION CALLS.     00030700
030600****************************************************************  00030800
030700 2200-SPLIT-CSV-LINE.                                             00030900
030800     MOVE SPACES TO WS-CSV-FIELD-TAB.                            00031000
030900     MOVE 0 TO WS-CSV-FIELD-COUNT WS-CSV-CUR-LEN.                00031100
031000     MOVE 1 TO WS-CSV-CUR-FIELD.                                 00031200
031100     SET WS-NOT-IN-QUOTE TO TRUE.                                00031300
031200     PERFORM 2210-FIND-LINE-LEN.                                 00031400
031300     MOVE 1 TO WS-LINE-SUB.                                      00031500
031400     PERFORM 2220-SPLIT-ONE-CHAR                                 00031600
031500             UNTIL WS-LINE-SUB > WS-CSV-LINE-LEN.                00031700
031600     PERFORM 2230-FINALIZE-FIELD.                                00031800
031700                                                                  00031900
031800 2210-FIND-LINE-LEN.                                              00032000
031900     MOVE 500 TO WS-CSV-LINE-LEN.                                00032100
031950     PERFORM 2211-TRIM-ONE-TRAILING-SPACE                        00032150
032000         UNTIL WS-CSV-LINE-LEN = 0                               00032200
032100             OR WS-CSV-LINE-WORK (WS-CSV-LINE-LEN:1) NOT = SPACE. 00032300
032150                                                                 00032350
032200 2211-TRIM-ONE-TRAILING-SPACE.                                   00032450
032250     SUBTRACT 1 FROM WS-CSV-LINE-LEN.                            00032400
032400                                                                  00032600
032500 2220-SPLIT-ONE-CHAR.                                            00032700
032600     MOVE WS-CSV-LINE-WORK (WS-LINE-SUB:1) TO WS-CSV-CUR-CHAR.   00032800
032700     EVALUATE TRUE                                               00032900
032800         WHEN WS-IN-A-QUOTE AND WS-CSV-CUR-CHAR = '"'            00033000
032900             IF WS-LINE-SUB < WS-CSV-LINE-LEN                    00033100
033000                 AND WS-CSV-LINE-WORK (WS-LINE-SUB + 1:1) = '"'  00033200
033100                 PERFORM 2250-APPEND-CHAR                        00033300
033200                 ADD 1 TO WS-LINE-SUB                            00033400
033300             ELSE                                                00033500
033400                 SET WS-NOT-IN-QUOTE TO TRUE                     00033600
033500             END-IF                                              00033700
033600         WHEN WS-IN-A-QUOTE                                      00033800
033700             PERFORM 2250-APPEND-CHAR                            00033900
033800         WHEN WS-CSV-CUR-CHAR = '"' AND WS-CSV-CUR-LEN = 0       00034000
033900             SET WS-IN-A-QUOTE TO TRUE                           00034100
034000         WHEN WS-CSV-CUR-CHAR = ','                              00034200
034100             PERFORM 2230-FINALIZE-FIELD                         00034300
034200         WHEN OTHER                                              00034400
034300             PERFORM 2250-APPEND-CHAR                            00034500
034400     END-EVALUATE.                                               00034600
034500     ADD 1 TO WS-LINE-SUB.                                       00034700
034600                                                                  00034800
034700 2230-FINALIZE-FIELD.                                            00034900
034800     IF WS-CSV-FIELD-COUNT < 12                                  00035000
034900         ADD 1 TO WS-CSV-FIELD-COUNT                             00035100
035000         MOVE WS-CSV-CUR-LEN TO WS-CSV-FIELD-LEN (WS-CSV-FIELD-COUNT) 00035200
035100     END-IF.                                                      00035300
035200     MOVE 0 TO WS-CSV-CUR-LEN.                                   00035400
035300     ADD 1 TO WS-CSV-CUR-FIELD.                                  00035500
035400                                                                  00035600
035500 2250-APPEND-CHAR.                                               00035700
035600     IF WS-CSV-CUR-LEN < 60 AND WS-CSV-CUR-FIELD NOT > 12        00035800
035700         ADD 1 TO WS-CSV-CUR-LEN                                 00035900
035800         MOVE WS-CSV-CUR-CHAR                                    00036000
035900             TO WS-CSV-FIELD-TEXT (WS-CSV-CUR-FIELD)             00036100
036000                (WS-CSV-CUR-LEN:1)                                00036200
036100     END-IF.                                                      00036300
036200****************************************************************  00036400
036300*    2300 SERIES - FIELD-COUNT GATE, COORDINATE GATE, THEN        00036500
036400*    BUILD AND WRITE THE CRIME-OUT RECORD.  THIS IS THE ONLY      00036600
036500*    PLACE IN THE WHOLE RUN WHERE A LINE IS DROPPED OUTRIGHT.     00036700
036600****************************************************************  00036800
036700 2300-VALIDATE-AND-BUILD.                                        00036900
036800     SET WS-LINE-MALFORMED TO FALSE.                             00037000
036900     IF WS-CSV-FIELD-COUNT < WS-MIN-FIELDS-REQUIRED               00037100
037000         SET WS-LINE-MALFORMED TO TRUE                            00037200
037100     ELSE                                                         00037300
037200         MOVE WS-COL-LATITUDE  TO WS-TRIM-IDX                    00037400
037300         PERFORM 2600-TRIM-FIELD                                 00037500
037400         MOVE WS-CSV-FIELD-TEXT (WS-COL-LATITUDE) TO              00037600
037500             WS-LATITUDE-TEXT                                    00037700
037600         MOVE WS-COL-LONGITUDE TO WS-TRIM-IDX                    00037800
037700         PERFORM 2600-TRIM-FIELD                                 00037900
037800         MOVE WS-CSV-FIELD-TEXT (WS-COL-LONGITUDE) TO             00038000
037900             WS-LONGITUDE-TEXT                                   00038100
038000                                                                  00038200
038100         MOVE WS-LATITUDE-TEXT TO WS-NORM-COORD-TEXT              00038300
038200         SET CW-FN-PARSE-COORD TO TRUE                           00038400
038300         CALL 'CRIMNORM' USING CW-FUNCTION-CODE                  00038500
038400             WS-NORM-INPUT WS-NORM-OUTPUT                        00038600
038500             WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS             00038700
038600             CW-NORM-RETURN-CODE                                  00038800
038700         END-CALL.                                                00038900
038800         IF WS-NORM-COORD-IS-PRESENT                             00039000
038900             MOVE WS-NORM-COORD-VALUE TO WS-LATITUDE-VALUE       00039100
039000         ELSE                                                     00039200
039100             SET WS-LINE-MALFORMED TO TRUE                        00039300
039200         END-IF                                                   00039400
039300                                                                  00039500
039400         MOVE WS-LONGITUDE-TEXT TO WS-NORM-COORD-TEXT             00039600
039500         SET CW-FN-PARSE-COORD TO TRUE                           00039700
039600         CALL 'CRIMNORM' USING CW-FUNCTION-CODE                  00039800
039700             WS-NORM-INPUT WS-NORM-OUTPUT                        00039900
039800             WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS             00040000
039900             CW-NORM-RETURN-CODE                                  00040100
040000         END-CALL.                                                00040200
040100         IF WS-NORM-COORD-IS-PRESENT                             00040300
040200             MOVE WS-NORM-COORD-VALUE TO WS-LONGITUDE-VALUE      00040400
040300         ELSE                                                     00040500
040400             SET WS-LINE-MALFORMED TO TRUE                        00040600
040500         END-IF                                                   00040700
040600     END-IF.                                                      00040800
040700                                                                  00040900
040800     IF WS-LINE-MALFORMED                                        00041000
040900         ADD 1 TO RT-MALFORMED                                   00041100
041000     ELSE                                                         00041200
041100         PERFORM 2400-BUILD-CRIME-RECORD                          00041300
041200         WRITE CRIME-OUT-RECORD                                  00041400
041300         ADD 1 TO RT-WRITTEN                                      00041500
041400     END-IF.                                                      00041600
041500****************************************************************  00041700
041600*    2400 SERIES - ASSEMBLE ONE OUTPUT CRIME-RECORD.  CRIMNORM    00041800
041700*    SUPPLIES THE CATEGORY SLUG AND THE DERIVED CRIME-DATE.       00041900
041800****************************************************************  00042000
041900 2400-BUILD-CRIME-RECORD.                                         00042100
042000     MOVE SPACES TO CRIME-OUT-RECORD.                            00042200
042100     MOVE SPACES TO CR-PERSISTENT-ID.                            00042300
042200     MOVE 0      TO CR-API-ID.                                   00042400
042300                                                                  00042500
042400     MOVE WS-COL-CRIME-TYPE TO WS-TRIM-IDX.                      00042600
042500     PERFORM 2600-TRIM-FIELD.                                    00042700
042600     MOVE WS-CSV-FIELD-TEXT (WS-COL-CRIME-TYPE) TO CR-CATEGORY-NAME. 00042800
042700     MOVE WS-CSV-FIELD-TEXT (WS-COL-CRIME-TYPE) TO WS-NORM-INPUT. 00042900
042800     SET CW-FN-SLUGIFY TO TRUE                                   00043000
042900     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00043100
043000         WS-NORM-INPUT WS-NORM-OUTPUT                             00043200
043100         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00043300
043200         CW-NORM-RETURN-CODE                                      00043400
043300     END-CALL.                                                    00043500
043400     MOVE WS-NORM-OUTPUT (1:40) TO CR-CATEGORY.                  00043600
043500                                                                  00043700
043600     MOVE WS-COL-MONTH TO WS-TRIM-IDX.                           00043800
043700     PERFORM 2600-TRIM-FIELD.                                    00043900
043800     IF WS-CSV-FIELD-LEN (WS-COL-MONTH) = 0                      00044000
043900         MOVE PP-RUN-MONTH TO CR-CRIME-MONTH                     00044100
044000     ELSE                                                         00044200
044100         MOVE WS-CSV-FIELD-TEXT (WS-COL-MONTH) TO CR-CRIME-MONTH 00044300
044200     END-IF.                                                      00044400
044300                                                                  00044500
044400     MOVE CR-CRIME-MONTH TO WS-NORM-MONTH-TEXT.                  00044600
044500     SET CW-FN-DERIVE-DATE TO TRUE                               00044700
044600     CALL 'CRIMNORM' USING CW-FUNCTION-CODE                      00044800
044700         WS-NORM-INPUT WS-NORM-OUTPUT                             00044900
044800         WS-NORM-DATE-FIELDS WS-NORM-COORD-FIELDS                00045000
044900         CW-NORM-RETURN-CODE                                      00045100
045000     END-CALL.                                                    00045200
045100     MOVE WS-NORM-CRIME-DATE TO CR-CRIME-DATE.                   00045300
045200                                                                  00045400
045300     MOVE WS-COL-LOCATION TO WS-TRIM-IDX.                        00045500
045400     PERFORM 2600-TRIM-FIELD.                                    00045600
045500     IF WS-CSV-FIELD-LEN (WS-COL-LOCATION) = 0                   00045700
045600         MOVE SPACES TO CR-STREET-NAME                            00045800
045700     ELSE                                                         00045900
045800         MOVE WS-CSV-FIELD-TEXT (WS-COL-LOCATION) TO CR-STREET-NAME 00046000
045900     END-IF.                                                      00046100
046000     MOVE 0 TO CR-STREET-ID.                                     00046200
046100                                                                  00046300
046200     MOVE WS-LATITUDE-VALUE  TO CR-LATITUDE.                     00046400
046300     MOVE WS-LONGITUDE-VALUE TO CR-LONGITUDE.                    00046500
046400                                                                  00046600
046500     MOVE 'NI'    TO CR-POSTCODE-DISTRICT.                       00046700
046600     MOVE 'Force' TO CR-LOCATION-TYPE.                           00046800
046700                                                                  00046900
046800     MOVE WS-COL-LAST-OUTCOME TO WS-TRIM-IDX.                    00047000
046900     PERFORM 2600-TRIM-FIELD.                                    00047100
047000     IF WS-CSV-FIELD-LEN (WS-COL-LAST-OUTCOME) = 0                00047200
047100         MOVE SPACES TO CR-OUTCOME-CATEGORY                       00047300
047200     ELSE                                                         00047400
047300         MOVE WS-CSV-FIELD-TEXT (WS-COL-LAST-OUTCOME) TO          00047500
047400             CR-OUTCOME-CATEGORY                                  00047600
047500     END-IF.                                                      00047700
047600     MOVE SPACES TO CR-OUTCOME-DATE.                             00047800
047700                                                                  00047900
047800     MOVE PP-SCRAPED-AT TO CR-SCRAPED-AT.                        00048000
047900     STRING 'bulk-csv-archive/' DELIMITED BY SIZE                00048100
048000            PP-RUN-MONTH       DELIMITED BY SPACE                00048200
048100            INTO CR-SOURCE-ENDPOINT                              00048300
048200     END-STRING.                                                 00048400
048300****************************************************************  00048500
048400*    2600 SERIES - LEFT/RIGHT TRIM OF ONE CSV FIELD IN PLACE,     00048600
048500*    NO INTRINSIC FUNCTIONS.                                     00048700
048600****************************************************************  00048800
048700 2600-TRIM-FIELD.                                                00048900
048800     MOVE 1 TO WS-TRIM-L.                                        00049000
048850     PERFORM 2610-SKIP-ONE-LEADING-SPACE                         00049050
048900         UNTIL WS-TRIM-L > 60                                    00049100
049000             OR WS-CSV-FIELD-TEXT (WS-TRIM-IDX) (WS-TRIM-L:1)     00049200
049100                NOT = SPACE.                                     00049300
049150     IF WS-TRIM-L > 60                                            00049600
049500         MOVE SPACES TO WS-CSV-FIELD-TEXT (WS-TRIM-IDX)           00049700
049600         MOVE 0 TO WS-CSV-FIELD-LEN (WS-TRIM-IDX)                 00049800
049700     ELSE                                                         00049900
049800         MOVE 60 TO WS-TRIM-R                                    00050000
049850         PERFORM 2620-SKIP-ONE-TRAILING-SPACE                    00050050
049900             UNTIL WS-CSV-FIELD-TEXT (WS-TRIM-IDX)                00050100
050000                (WS-TRIM-R:1) NOT = SPACE                        00050200
050150         COMPUTE WS-TRIM-LEN = WS-TRIM-R - WS-TRIM-L + 1          00050500
050400         MOVE SPACES TO WS-TRIM-TEMP                             00050600
050500         MOVE WS-CSV-FIELD-TEXT (WS-TRIM-IDX) (WS-TRIM-L:WS-TRIM-LEN) 00050700
050600             TO WS-TRIM-TEMP (1:WS-TRIM-LEN)                      00050800
050700         MOVE WS-TRIM-TEMP TO WS-CSV-FIELD-TEXT (WS-TRIM-IDX)     00050900
050800         MOVE WS-TRIM-LEN TO WS-CSV-FIELD-LEN (WS-TRIM-IDX)       00051000
050900     END-IF.                                                      00051100
050920                                                                  00051120
050940 2610-SKIP-ONE-LEADING-SPACE.                                     00051140
050960     ADD 1 TO WS-TRIM-L.                                          00051160
050970                                                                  00051170
050980 2620-SKIP-ONE-TRAILING-SPACE.                                    00051180
050990     SUBTRACT 1 FROM WS-TRIM-R.                                   00051190
051000****************************************************************  00051200
051100*    7000 SERIES - FILE OPEN/CLOSE                                00051300
051200****************************************************************  00051400
051300 7000-OPEN-PARM-AND-OUTPUT.                                       00051500
051310*    ANY ONE OF THE THREE OPENS BELOW FAILING IS FATAL TO THE     00051510
051320*    WHOLE RUN, SO EACH CHECK BRANCHES STRAIGHT PAST THE REMAINING00051520
051330*    OPENS TO THE COMMON ABEND HANDLER RATHER THAN REPEATING THE  00051530
051340*    MOVE 16/GOBACK PAIR THREE TIMES.  CR0512.                    00051540
051400     OPEN INPUT  PSNI-PARM-FILE.                                  00051600
051500     IF WS-PARM-STATUS NOT = '00'                                 00051700
051600         DISPLAY 'PSNICSV - PSNIPARM OPEN FAILED, STATUS = '      00051800
051700                 WS-PARM-STATUS                                   00051900
051750         GO TO 7000-ABEND-EXIT                                    00051950
052000     END-IF.                                                      00052200
052100     OPEN OUTPUT CRIME-OUT.                                       00052300
052200     IF WS-OUT-STATUS NOT = '00'                                  00052400
052300         DISPLAY 'PSNICSV - CRIMEOUT OPEN FAILED, STATUS = '       00052500
052400                 WS-OUT-STATUS                                    00052600
052450         GO TO 7000-ABEND-EXIT                                    00052650
052700     END-IF.                                                      00052900
052800     OPEN OUTPUT CRIME-RPT.                                       00053000
052900     IF WS-RPT-STATUS NOT = '00'                                  00053100
053000         DISPLAY 'PSNICSV - CRIMERPT OPEN FAILED, STATUS = '       00053200
053100                 WS-RPT-STATUS                                    00053300
053150         GO TO 7000-ABEND-EXIT                                    00053350
053400     END-IF.                                                      00053600
053410     GO TO 7000-EXIT.                                             00053610
053420                                                                  00053620
053430 7000-ABEND-EXIT.                                                 00053630
053440     MOVE 16 TO RETURN-CODE.                                      00053640
053450     GOBACK.                                                      00053650
053460                                                                  00053660
053470 7000-EXIT.                                                       00053670
053480     EXIT.                                                        00053680
053500                                                                  00053700
053600 7010-OPEN-MONTH-FILE.                                            00053800
053700     OPEN INPUT PSNI-CSV-IN.                                      00053900
053800     IF WS-CSV-STATUS NOT = '00'                                  00054000
053900         DISPLAY 'PSNICSV - ' WS-CSV-DD-NAME                      00054100
054000                 ' OPEN FAILED, STATUS = ' WS-CSV-STATUS          00054200
054100         MOVE 0 TO RT-WRITTEN RT-MALFORMED RT-TOTAL              00054300
054200     END-IF.                                                      00054400
054300                                                                  00054500
054400 7020-CLOSE-MONTH-FILE.                                           00054600
054500     CLOSE PSNI-CSV-IN.                                           00054700
054600                                                                  00054800
054700 7900-CLOSE-PARM-AND-OUTPUT.                                      00054900
054800     CLOSE PSNI-PARM-FILE CRIME-OUT CRIME-RPT.                    00055000
054900****************************************************************  00055100
055000*    8000 SERIES - CONTROL-BREAK REPORT, ONE LINE PER MONTH ON    00055200
055100*    THE PARAMETER DECK PLUS A FINAL GRAND-TOTAL LINE.  CR0455.   00055300
055200****************************************************************  00055400
055300 8000-INIT-REPORT.                                                00055500
055400     MOVE CW-CURRENT-MM TO RPT-MM.                                00055600
055500     MOVE CW-CURRENT-DD TO RPT-DD.                                00055700
055600     MOVE CW-CURRENT-YY TO RPT-YY.                                00055800
055700     MOVE CW-CURRENT-HH TO RPT-HH.                                00055900
055800     MOVE CW-CURRENT-MN TO RPT-MIN.                               00056000
055900     MOVE CW-CURRENT-SS TO RPT-SS.                                00056100
056000     WRITE CRIME-RPT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.   00056200
056100     MOVE SPACES TO CRIME-RPT-RECORD.                            00056300
056200     WRITE CRIME-RPT-RECORD AFTER 1.                             00056400
056300     WRITE CRIME-RPT-RECORD FROM RPT-COL-HDR1 AFTER 1.           00056500
056400     MOVE 0 TO GT-WRITTEN GT-MALFORMED GT-TOTAL GT-MONTHS-PROCESSED. 00056600
056500                                                                  00056700
056600 8200-WRITE-MONTH-DETAIL.                                        00056800
056700     MOVE RT-RUN-MONTH   TO RPT-DTL-MONTH.                       00056900
056800     MOVE RT-WRITTEN     TO RPT-DTL-WRITTEN.                     00057000
056900     MOVE RT-MALFORMED   TO RPT-DTL-MALFORMED.                    00057100
057000     MOVE RT-TOTAL       TO RPT-DTL-TOTAL.                        00057200
057100     WRITE CRIME-RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.         00057300
057200                                                                  00057400
057300 8900-WRITE-GRAND-TOTAL.                                          00057500
057400     MOVE SPACES TO CRIME-RPT-RECORD.                            00057600
057500     WRITE CRIME-RPT-RECORD AFTER 1.                              00057700
057600     MOVE GT-WRITTEN     TO RPT-GT-WRITTEN.                      00057750
057700     MOVE GT-MALFORMED   TO RPT-GT-MALFORMED.                     00057800
057800     MOVE GT-TOTAL       TO RPT-GT-TOTAL.                         00057900
057900     WRITE CRIME-RPT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.    00058000
