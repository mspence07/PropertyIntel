000100**************************************************************** 00000100
000200*    COPY MEMBER:  PSNIPARM                                      00000200
000300*    DESCRIPTION:  RUN-CONTROL PARAMETER CARD FOR PSNICSV.       00000300
000400*                  ONE CARD PER MONTH TO BE PROCESSED THIS RUN.  00000400
000500*                  CARDS ARE READ IN THE ORDER SUPPLIED AND      00000500
000600*                  DRIVE THE CONTROL BREAK ON THE OUTPUT REPORT. 00000600
000700*                                                                00000700
000800*    YYMMDD  WHO  TICKET    DESCRIPTION                          00000800
000900*    880614  DWS  -------   ORIGINAL CARD LAYOUT                 00000900
001000*    960119  RHN  CR0381    ADDED PP-SCRAPED-AT - FORMERLY       00001000
001100*                           DEFAULTED BY THE PROGRAM ITSELF      00001100
001200**************************************************************** 00001200
001300 01  PSNI-PARM-CARD.                                             00001300
001400*        MONTH THIS CARD DRIVES, YYYY-MM - BECOMES CR-CRIME-     00001400
001500*        MONTH FOR EVERY LINE PARSED OUT OF THE NAMED FILE       00001500
001600     05  PP-RUN-MONTH                PIC X(07).                  00001600
001700     05  FILLER                      PIC X(01).                 00001700
001800*        LOGICAL DD NAME THE MONTHLY BULK CSV IS STAGED UNDER -  00001800
001900*        DYNAMICALLY ASSIGNED TO PSNI-CSV-IN FOR THIS CARD       00001900
002000     05  PP-DD-NAME                  PIC X(08).                 00002000
002100     05  FILLER                      PIC X(01).                 00002100
002200*        PROCESSING TIMESTAMP FOR EVERY RECORD THIS CARD         00002200
002300*        PRODUCES - CCYY-MM-DD HH:MM:SS, SUPPLIED BY THE         00002300
002400*        SCHEDULER THAT BUILT THIS CARD DECK, NOT DERIVED HERE   00002400
002500     05  PP-SCRAPED-AT               PIC X(19).                 00002500
002600     05  FILLER                      PIC X(43).                 00002600
